000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     ABNDPGM.                                                 
000600 AUTHOR.         T R HALVORSEN.                                           
000700 INSTALLATION.   PERSONNEL SYSTEMS - COBOL MAINTENANCE GROUP.             
000800 DATE-WRITTEN.   14/06/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       COMPANY CONFIDENTIAL - PAYROLL/HR USE ONLY.              
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                PERSONNEL SYSTEMS COBOL MAINTENANCE GROUP      *         
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: ABNDPGM.                                     *         
001600*    ANALYST.....: T R HALVORSEN                                *         
001700*    PROGRAMMER..: T R HALVORSEN                                *         
001800*    DATE........: 14/06/1987                                   *         
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: OVERTIME RECONCILIATION - OTRECON            *         
002100*----------------------------------------------------------------*        
002200*    GOAL........: SHARED ABNORMAL END ROUTINE, CALLED BY ALL   *         
002300*                  OTRECON PROGRAMS ON A BAD FILE STATUS.       *         
002400*----------------------------------------------------------------*        
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *         
002600*----------------------------------------------------------------*        
002700*    TABLE DB2...:  NONE.                                       *         
002800*----------------------------------------------------------------*        
002900*    CHANGE LOG:                                                *         
003000*----------------------------------------------------------------*        
003100*  14/06/87 TRH   INITIAL VERSION - COMMON ABEND DISPLAY ROUTINE*         
003200      *               FOR THE OTRECON SUITE.      *               AB000001
003300*  23/07/94 GMK   WIDENED ERROR CODE FIELD TO MATCH FS LENGTH.  *         
003400      *                                           *               AB000002
003500*  17/09/98 PJS   Y2K - DATE DISPLAY NOW SHOWS FOUR-DIGIT YEAR. *         
003600      *                                           *               AB000003
003700*  11/09/07 DCO   RENAMED FROM ABENDPGM TO ABNDPGM, 8-CHAR      *         
003800      *               MEMBER NAME LIMIT ON THE LOAD LIBRARY.*     AB000004
003900*  19/08/16 WDN   ADDED A SEVERITY BYTE TO THE ERROR LOG SO THE *         
004000      *               JCL CAN TEST RC ON RETURN.  *               AB000005
004100*  10/11/25 WDN   BANNER NOW SHOWS A RUNNING ABEND COUNT,       *         
004200      *               ZERO-SUPPRESSED, FOR JOB RERUN TRACKING.*   AB000006
004300*----------------------------------------------------------------*        
004400*================================================================*        
004500*           E N V I R O N M E N T      D I V I S I O N           *        
004600*================================================================*        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000      C01 IS TOP-OF-FORM.                                                 
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500*================================================================*        
005600*                  D A T A      D I V I S I O N                  *        
005700*================================================================*        
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*                                                                         
006100*----------------------------------------------------------------*        
006200*                  WORKING-STORAGE SECTION                       *        
006300*----------------------------------------------------------------*        
006400 WORKING-STORAGE SECTION.                                                 
006500                                                                          
006600 77 WRK-ABEND-COUNT                 PIC 9(03) COMP VALUE ZERO.            
006700                                                                          
006800 01 WRK-ABEND-BANNER.                                                     
006900    03 WRK-AB-STARS                 PIC X(34)                             
007000                                VALUE ALL '*'.                            
007100 01 WRK-ABEND-BANNER-ALT REDEFINES WRK-ABEND-BANNER.                      
007200    03 WRK-AB-STAR-TBL OCCURS 34 TIMES PIC X(01).                         
007300                                                                          
007400 01 WRK-SEVERITY-BYTE                PIC 9(01) VALUE 9.                   
007500 01 WRK-SEVERITY-BYTE-ALT REDEFINES WRK-SEVERITY-BYTE.                    
007600    03 WRK-SEVERITY-DIGIT            PIC 9(01).                           
007700                                                                          
007800 01 WRK-ABEND-COUNT-DISP             PIC 9(03) VALUE ZERO.                
007900 01 WRK-ABEND-COUNT-DISP-ALT REDEFINES WRK-ABEND-COUNT-DISP.              
008000    03 WRK-AC-DIGIT OCCURS 3 TIMES    PIC 9(01).                          
008100                                                                          
008200*----------------------------------------------------------------*        
008300*                      LINKAGE SECTION                           *        
008400*----------------------------------------------------------------*        
008500 LINKAGE SECTION.                                                         
008600 01 WRK-ERROR-LOG.                                                        
008700    03 WRK-PROGRAM                         PIC X(08).                     
008800    03 WRK-ERROR-MSG                       PIC X(30).                     
008900    03 WRK-ERROR-CODE                      PIC X(30).                     
009000    03 WRK-ERROR-DATE                      PIC X(10).                     
009100    03 WRK-ERROR-TIME                      PIC X(08).                     
009200    03 FILLER                              PIC X(04).                     
009300*================================================================*        
009400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.           
009500*================================================================*        
009600*----------------------------------------------------------------*        
009700 0000-MAIN-PROCESS               SECTION.                                 
009800*----------------------------------------------------------------*        
009900     ADD 1                       TO WRK-ABEND-COUNT.                      
010000     MOVE WRK-ABEND-COUNT        TO WRK-ABEND-COUNT-DISP.                 
010100                                                                          
010200     DISPLAY WRK-ABEND-BANNER.                                            
010300     DISPLAY '*   OVERTIME RECONCILIATION - JOB HALTED   *'.              
010400     DISPLAY '*####################  STOP  ##############*'.              
010500     DISPLAY '*RUN DATE..:'WRK-ERROR-DATE'              *'.               
010600     DISPLAY '*RUN TIME..:'WRK-ERROR-TIME'                *'.             
010700     DISPLAY '*####################  STOP  ##############*'.              
010800     DISPLAY '*FAILING STEP.......:'WRK-PROGRAM'   *'.                    
010900     DISPLAY '*BAD FILE STATUS:                *'.                        
011000     DISPLAY '* 'WRK-ERROR-CODE' *'.                                      
011100     DISPLAY '*OPERATOR MESSAGE:                *'.                       
011200     DISPLAY '* 'WRK-ERROR-MSG' *'.                                       
011300     DISPLAY '*ABENDS THIS JOBSTEP...:'WRK-ABEND-COUNT-DISP'*'.           
011400     DISPLAY WRK-ABEND-BANNER.                                            
011500                                                                          
011600     MOVE WRK-SEVERITY-DIGIT     TO RETURN-CODE.                          
011700                                                                          
011800     STOP RUN.                                                            
011900*----------------------------------------------------------------*        
012000 0000-99-EXIT.                   EXIT.                                    
012100*----------------------------------------------------------------*        
