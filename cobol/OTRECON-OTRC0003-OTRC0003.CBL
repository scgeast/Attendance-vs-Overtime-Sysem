000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     OTRC0003.                                                
000600 AUTHOR.         T R HALVORSEN.                                           
000700 INSTALLATION.   PERSONNEL SYSTEMS - COBOL MAINTENANCE GROUP.             
000800 DATE-WRITTEN.   06/10/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       COMPANY CONFIDENTIAL - PAYROLL/HR USE ONLY.              
001100 REMARKS.                                                                 
001200*---------------------------------------------------------------*         
001300*                PERSONNEL SYSTEMS COBOL MAINTENANCE GROUP      *         
001400*---------------------------------------------------------------*         
001500*    PROGRAM-ID..: OTRC0003.                                    *         
001600*    ANALYST.....: T R HALVORSEN                                *         
001700*    PROGRAMMER..: T R HALVORSEN                                *         
001800*    DATE........: 06/10/1987                                   *         
001900*---------------------------------------------------------------*         
002000*    PROJECT.....: OVERTIME RECONCILIATION - OTRECON            *         
002100*---------------------------------------------------------------*         
002200*    GOAL........: PRINT THE EMPLOYEE SUMMARY FILE AS A         *         
002300*                  COLUMNAR REPORT WITH A GRAND-TOTAL LINE.     *         
002400*---------------------------------------------------------------*         
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *         
002600*                   SUMFILE         00071       OTCSUM01        *         
002700*                   RPTFILE         00100       (PRINT LINE)    *         
002800*---------------------------------------------------------------*         
002900*    TABLE DB2...:  NONE.                                       *         
003000*---------------------------------------------------------------*         
003100*    CHANGE LOG:                                                *         
003200*---------------------------------------------------------------*         
003300*  06/10/87 TRH   INITIAL VERSION - COLUMNAR PRINT OF THE       *         
003400      *               EMPLOYEE SUMMARY FILE.     *                OT200001
003500*  02/02/89 TRH   ADDED FILE STATUS TESTS FOR SUMFILE/RPTFILE.  *         
003600      *                                          *                OT200002
003700*  19/11/91 GMK   HEADER AND TRAILER RULES NOW BUILT FROM A     *         
003800      *               CHARACTER TABLE, NOT A LITERAL.*            OT200003
003900*  23/07/94 GMK   GRAND TOTALS NOW RE-DERIVED FROM THE PRINTED  *         
004000      *               HH:MM COLUMNS, NOT CARRIED FORWARD.*        OT200004
004100*  08/01/96 PJS   WIDENED D/WORK COLUMN, SOME SITES EXCEED 99.  *         
004200      *                                          *                OT200005
004300*  17/09/98 PJS   Y2K - NO DATE FIELDS ON THIS REPORT, NO       *         
004400      *               WINDOWING LOGIC TO CHANGE. *                OT200006
004500*  06/03/02 DCO   ADDED PAGE COUNT TO THE RUN BANNER.           *         
004600      *                                          *                OT200007
004700*  11/09/07 DCO   SWITCHED ABEND CALL TO THE SHARED ABNDPGM.    *         
004800      *                                          *                OT200008
004900*  19/08/16 WDN   BLANK SUMMARY LINES NO LONGER WRITTEN TO      *         
005000      *               RPTFILE (DEFENSIVE CHECK). *                OT200009
005100*  10/11/25 WDN   REQ 4471 - GRAND TOTAL LINE NOW CARRIES ITS   *         
005200      *               OWN RULE LINE ABOVE IT.    *                OT200010
005300*---------------------------------------------------------------*         
005400*================================================================*        
005500*           E N V I R O N M E N T      D I V I S I O N           *        
005600*================================================================*        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000      C01 IS TOP-OF-FORM.                                                 
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400                                                                          
006500     SELECT SUMFILE       ASSIGN TO UTS-S-SUMFILE                         
006600      ORGANIZATION IS     SEQUENTIAL                                      
006700      ACCESS MODE  IS     SEQUENTIAL                                      
006800      FILE STATUS  IS     WRK-FS-SUMFILE.                                 
006900                                                                          
007000     SELECT RPTFILE       ASSIGN TO UTS-P-RPTFILE                         
007100      ORGANIZATION IS     SEQUENTIAL                                      
007200      ACCESS MODE  IS     SEQUENTIAL                                      
007300      FILE STATUS  IS     WRK-FS-RPTFILE.                                 
007400                                                                          
007500*================================================================*        
007600*                  D A T A      D I V I S I O N                  *        
007700*================================================================*        
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*                                                                         
008100 FD SUMFILE                                                               
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORD   IS STANDARD                                           
008400     BLOCK CONTAINS 00 RECORDS.                                           
008500 01 FD-REG-SUMFILE    PIC X(71).                                          
008600                                                                          
008700 FD RPTFILE                                                               
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORD   IS STANDARD                                           
009000     BLOCK CONTAINS 00 RECORDS.                                           
009100 01 FD-REG-RPTFILE    PIC X(100).                                         
009200                                                                          
009300*---------------------------------------------------------------*         
009400*                  WORKING-STORAGE SECTION                       *        
009500*---------------------------------------------------------------*         
009600 WORKING-STORAGE SECTION.                                                 
009700                                                                          
009800 77 WRK-SUMFILE-REGS-COUNTER        PIC 9(05) COMP VALUE ZERO.            
009900 77 WRK-RPTFILE-LINES-COUNTER       PIC 9(05) COMP VALUE ZERO.            
010000 77 WRK-PAGE-COUNT                  PIC 9(03) COMP VALUE 1.               
010100                                                                          
010200 77 WRK-SUMFILE-EOF                 PIC X(03) VALUE SPACES.               
010300                                                                          
010400*DATA FOR ERROR LOG:                                                      
010500 01 WRK-ERROR-LOG.                                                        
010600    03 WRK-PROGRAM                  PIC X(08) VALUE                       
010700                                            'OTRC0003'  .                 
010800    03 WRK-ERROR-MSG                PIC X(30) VALUE SPACES.               
010900    03 WRK-ERROR-CODE               PIC X(30) VALUE SPACES.               
011000    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.              
011100    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.              
011200    03 FILLER                       PIC X(04) VALUE SPACES.               
011300                                                                          
011400*ABENDING PROGRAM:                                                        
011500 77 WRK-ABEND-PGM                   PIC X(08) VALUE                       
011600                                            'ABNDPGM'   .                 
011700                                                                          
011800 01 WRK-FILE-STATUS.                                                      
011900    03 WRK-FS-SUMFILE               PIC 9(02) VALUE ZEROS .               
012000    03 WRK-FS-RPTFILE                PIC 9(02) VALUE ZEROS .              
012100                                                                          
012200 01 WRK-SUM-REG.                                                          
012300    COPY 'OTCSUM01'.                                                      
012400                                                                          
012500*---------------------------------------------------------------*         
012600*   PRINT-LINE LAYOUT FOR THE COLUMNAR SUMMARY REPORT.           *        
012700*---------------------------------------------------------------*         
012800 01 WRK-DETAIL-LINE.                                                      
012900    05 DTL-NO                       PIC Z(03)9.                           
013000    05 FILLER                       PIC X(01) VALUE SPACE.                
013100    05 DTL-EMP-NAME                 PIC X(30).                            
013200    05 FILLER                       PIC X(01) VALUE SPACE.                
013300    05 DTL-JOB-POS                  PIC X(20).                            
013400    05 FILLER                       PIC X(01) VALUE SPACE.                
013500    05 DTL-D-WORK                   PIC ZZ9.                              
013600    05 FILLER                       PIC X(01) VALUE SPACE.                
013700    05 DTL-WT-NORMAL                PIC X(05).                            
013800    05 FILLER                       PIC X(01) VALUE SPACE.                
013900    05 DTL-RKP-PIC                  PIC X(05).                            
014000    05 FILLER                       PIC X(19) VALUE SPACES.               
014100                                                                          
014200 01 WRK-DETAIL-LINE-ALT REDEFINES WRK-DETAIL-LINE.                        
014300    05 WRK-DTL-COMBINED             PIC X(92).                            
014400                                                                          
014500*---------------------------------------------------------------*         
014600*   HEADER / TRAILER RULE LINE.                                  *        
014700*---------------------------------------------------------------*         
014800 01 WRK-HEADER-RULE                 PIC X(92) VALUE ALL '-'.              
014900 01 WRK-HEADER-RULE-ALT REDEFINES WRK-HEADER-RULE.                        
015000    05 WRK-HR-CHAR                  PIC X(01) OCCURS 92 TIMES.            
015100                                                                          
015200*---------------------------------------------------------------*         
015300*   GRAND TOTAL ACCUMULATORS (RE-DERIVED FROM THE HH:MM COLUMNS).*        
015400*---------------------------------------------------------------*         
015500 77 WRK-GRAND-D-WORK                PIC 9(06) COMP VALUE ZERO.            
015600 77 WRK-TOTAL-WT-MINUTES            PIC 9(07) COMP VALUE ZERO.            
015700 77 WRK-TOTAL-RKP-MINUTES           PIC 9(07) COMP VALUE ZERO.            
015800                                                                          
015900 01 WRK-GRAND-D-WORK-DISP           PIC Z(05)9.                           
016000 01 WRK-GRAND-D-WORK-NUM REDEFINES WRK-GRAND-D-WORK-DISP.                 
016100    05 WRK-GDWN-DIGIT               PIC X(01) OCCURS 6 TIMES.             
016200 01 WRK-GRAND-WT-HHMM               PIC X(05) VALUE SPACES.               
016300 01 WRK-GRAND-RKP-HHMM              PIC X(05) VALUE SPACES.               
016400                                                                          
016500*---------------------------------------------------------------*         
016600*   INVERSE HH:MM PARSE WORK AREA.                               *        
016700*---------------------------------------------------------------*         
016800 01 WRK-HHMM-IN                     PIC X(05) VALUE SPACES.               
016900 01 WRK-PARSE-HH-TXT                PIC X(03) VALUE SPACES.               
017000 01 WRK-PARSE-MM-TXT                PIC X(02) VALUE SPACES.               
017100 01 WRK-PARSE-HH                    PIC 9(03) VALUE ZERO.                 
017200 01 WRK-PARSE-MM                    PIC 9(02) VALUE ZERO.                 
017300 01 WRK-PARSE-MINUTES               PIC 9(07) COMP VALUE ZERO.            
017400                                                                          
017500*---------------------------------------------------------------*         
017600*   MINUTES-TO-HH:MM FORMATTING WORK AREA.                       *        
017700*---------------------------------------------------------------*         
017800 01 WRK-FMT-MINUTES-IN              PIC 9(07) COMP VALUE ZERO.            
017900 01 WRK-FMT-HH-PART                 PIC 9(05) VALUE ZERO.                 
018000 01 WRK-FMT-MM-PART                 PIC 9(02) VALUE ZERO.                 
018100 01 WRK-FMT-HHMM-OUT                PIC X(05) VALUE SPACES.               
018200                                                                          
018300*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
018400 01 WRK-SYSTEM-DATE.                                                      
018500    03 YY                           PIC 9(02) VALUE ZEROS .               
018600    03 MM                           PIC 9(02) VALUE ZEROS .               
018700    03 DD                           PIC 9(02) VALUE ZEROS .               
018800*                                                                         
018900 01 WRK-DATE-FORMATTED.                                                   
019000    03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS .               
019100    03 FILLER                       PIC X(01) VALUE '-'   .               
019200    03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS .               
019300    03 FILLER                       PIC X(01) VALUE '-'   .               
019400    03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS .               
019500*                                                                         
019600 01 WRK-SYSTEM-TIME.                                                      
019700    03 HOUR                         PIC 9(02) VALUE ZEROS .               
019800    03 MINUTE                       PIC 9(02) VALUE ZEROS .               
019900    03 SECOND                       PIC 9(02) VALUE ZEROS .               
020000    03 HUNDREDTH                    PIC 9(02) VALUE ZEROS .               
020100*                                                                         
020200 01 WRK-TIME-FORMATTED.                                                   
020300    03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS .               
020400    03 FILLER                       PIC X(01) VALUE ':'.                  
020500    03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS .               
020600    03 FILLER                       PIC X(01) VALUE ':'.                  
020700    03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS .               
020800                                                                          
020900 01 WRK-WHEN-COMPILED.                                                    
021000    03 MM-COMPILED                  PIC X(02) VALUE SPACES.               
021100    03 FILLER                       PIC X(01) VALUE '/'.                  
021200    03 DD-COMPILED                  PIC X(02) VALUE SPACES.               
021300    03 FILLER                       PIC X(01) VALUE '/'.                  
021400    03 YY-COMPILED                  PIC X(02) VALUE SPACES.               
021500    03 HOUR-COMPILED                PIC X(02) VALUE SPACES.               
021600    03 FILLER                       PIC X(01) VALUE '-'.                  
021700    03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.               
021800    03 FILLER                       PIC X(01) VALUE '-'.                  
021900    03 SECOND-COMPILED              PIC X(02) VALUE SPACES.               
022000                                                                          
022100*================================================================*        
022200 PROCEDURE                       DIVISION.                                
022300*================================================================*        
022400*---------------------------------------------------------------*         
022500 0000-MAIN-PROCESS               SECTION.                                 
022600*---------------------------------------------------------------*         
022700     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
022800                                                                          
022900     PERFORM 1000-INITIALIZE.                                             
023000                                                                          
023100     PERFORM 2000-PROCESS                                                 
023200                               UNTIL WRK-SUMFILE-EOF EQUAL 'END'.         
023300                                                                          
023400     PERFORM 3000-FINALIZE.                                               
023500*---------------------------------------------------------------*         
023600 0000-99-EXIT.                   EXIT.                                    
023700*---------------------------------------------------------------*         
023800*---------------------------------------------------------------*         
023900 1000-INITIALIZE                 SECTION.                                 
024000*---------------------------------------------------------------*         
024100     PERFORM 9000-GET-DATE-TIME.                                          
024200                                                                          
024300     INITIALIZE WRK-SUM-REG                                               
024400                WRK-DETAIL-LINE.                                          
024500                                                                          
024600     OPEN INPUT  SUMFILE                                                  
024700          OUTPUT RPTFILE.                                                 
024800                                                                          
024900     MOVE 'OPEN FILE SUMFILE'     TO WRK-ERROR-MSG.                       
025000     PERFORM 8100-TEST-FS-SUMFILE.                                        
025100                                                                          
025200     MOVE 'OPEN FILE RPTFILE'     TO WRK-ERROR-MSG.                       
025300     PERFORM 8200-TEST-FS-RPTFILE.                                        
025400                                                                          
025500     PERFORM 2500-PRINT-HEADING.                                          
025600                                                                          
025700     PERFORM 2100-READ-SUMFILE.                                           
025800*---------------------------------------------------------------*         
025900 1000-99-EXIT.                   EXIT.                                    
026000*---------------------------------------------------------------*         
026100*---------------------------------------------------------------*         
026200 2000-PROCESS                    SECTION.                                 
026300*---------------------------------------------------------------*         
026400     PERFORM 2300-PRINT-DETAIL-LINE.                                      
026500     PERFORM 2350-ACCUMULATE-TOTALS.                                      
026600                                                                          
026700     PERFORM 2100-READ-SUMFILE.                                           
026800*---------------------------------------------------------------*         
026900 2000-99-EXIT.                   EXIT.                                    
027000*---------------------------------------------------------------*         
027100*---------------------------------------------------------------*         
027200 2100-READ-SUMFILE                SECTION.                                
027300*---------------------------------------------------------------*         
027400     MOVE 'READING SUMFILE'      TO   WRK-ERROR-MSG.                      
027500                                                                          
027600     READ SUMFILE                INTO WRK-SUM-REG.                        
027700                                                                          
027800     PERFORM  8100-TEST-FS-SUMFILE.                                       
027900                                                                          
028000     IF WRK-FS-SUMFILE           EQUAL 10                                 
028100        MOVE 'END'               TO   WRK-SUMFILE-EOF                     
028200     ELSE                                                                 
028300        ADD 1                    TO   WRK-SUMFILE-REGS-COUNTER            
028400     END-IF.                                                              
028500*---------------------------------------------------------------*         
028600 2100-99-EXIT.                   EXIT.                                    
028700*---------------------------------------------------------------*         
028800*---------------------------------------------------------------*         
028900 2300-PRINT-DETAIL-LINE           SECTION.                                
029000*---------------------------------------------------------------*         
029100     MOVE SPACES                 TO WRK-DETAIL-LINE.                      
029200                                                                          
029300     MOVE SUM-NO       OF WRK-SUM-REG TO DTL-NO.                          
029400     MOVE SUM-EMP-NAME OF WRK-SUM-REG TO DTL-EMP-NAME.                    
029500     MOVE SUM-JOB-POS  OF WRK-SUM-REG TO DTL-JOB-POS.                     
029600     MOVE SUM-D-WORK   OF WRK-SUM-REG TO DTL-D-WORK.                      
029700     MOVE SUM-WT-NORMAL OF WRK-SUM-REG TO DTL-WT-NORMAL.                  
029800     MOVE SUM-RKP-PIC  OF WRK-SUM-REG TO DTL-RKP-PIC.                     
029900                                                                          
030000     IF WRK-DTL-COMBINED          NOT EQUAL SPACES                        
030100        MOVE 'WRITING RPTFILE'    TO WRK-ERROR-MSG                        
030200        MOVE WRK-DETAIL-LINE      TO FD-REG-RPTFILE                       
030300                                                                          
030400        WRITE FD-REG-RPTFILE                                              
030500                                                                          
030600        PERFORM 8200-TEST-FS-RPTFILE                                      
030700                                                                          
030800        IF WRK-FS-RPTFILE         EQUAL ZEROS                             
030900           ADD 1                  TO WRK-RPTFILE-LINES-COUNTER            
031000        END-IF                                                            
031100     END-IF.                                                              
031200*---------------------------------------------------------------*         
031300 2300-99-EXIT.                   EXIT.                                    
031400*---------------------------------------------------------------*         
031500*---------------------------------------------------------------*         
031600 2350-ACCUMULATE-TOTALS           SECTION.                                
031700*---------------------------------------------------------------*         
031800     ADD SUM-D-WORK OF WRK-SUM-REG TO WRK-GRAND-D-WORK.                   
031900                                                                          
032000     MOVE SUM-WT-NORMAL OF WRK-SUM-REG TO WRK-HHMM-IN.                    
032100     PERFORM 7300-PARSE-HHMM.                                             
032200     ADD WRK-PARSE-MINUTES        TO WRK-TOTAL-WT-MINUTES.                
032300                                                                          
032400     MOVE SUM-RKP-PIC OF WRK-SUM-REG TO WRK-HHMM-IN.                      
032500     PERFORM 7300-PARSE-HHMM.                                             
032600     ADD WRK-PARSE-MINUTES        TO WRK-TOTAL-RKP-MINUTES.               
032700*---------------------------------------------------------------*         
032800 2350-99-EXIT.                   EXIT.                                    
032900*---------------------------------------------------------------*         
033000*---------------------------------------------------------------*         
033100 2500-PRINT-HEADING               SECTION.                                
033200*---------------------------------------------------------------*         
033300     MOVE 'WRITING RPTFILE'      TO WRK-ERROR-MSG.                        
033400                                                                          
033500     MOVE WRK-HEADER-RULE        TO FD-REG-RPTFILE.                       
033600     WRITE FD-REG-RPTFILE.                                                
033700     PERFORM 8200-TEST-FS-RPTFILE.                                        
033800                                                                          
033900     MOVE SPACES                 TO FD-REG-RPTFILE.                       
034000     STRING 'NO  '                DELIMITED BY SIZE                       
034100            'EMPLOYEE NAME'       DELIMITED BY SIZE                       
034200            '                    '                                        
034300                                  DELIMITED BY SIZE                       
034400            'JOB POSITION'        DELIMITED BY SIZE                       
034500            '        '            DELIMITED BY SIZE                       
034600            'D/WRK'               DELIMITED BY SIZE                       
034700            ' WT/NORMAL'          DELIMITED BY SIZE                       
034800            ' RKP PIC'            DELIMITED BY SIZE                       
034900            INTO FD-REG-RPTFILE.                                          
035000     WRITE FD-REG-RPTFILE.                                                
035100     PERFORM 8200-TEST-FS-RPTFILE.                                        
035200                                                                          
035300     MOVE WRK-HEADER-RULE        TO FD-REG-RPTFILE.                       
035400     WRITE FD-REG-RPTFILE.                                                
035500     PERFORM 8200-TEST-FS-RPTFILE.                                        
035600*---------------------------------------------------------------*         
035700 2500-99-EXIT.                   EXIT.                                    
035800*---------------------------------------------------------------*         
035900*---------------------------------------------------------------*         
036000 3000-FINALIZE                    SECTION.                                
036100*---------------------------------------------------------------*         
036200     MOVE WRK-GRAND-D-WORK       TO WRK-GRAND-D-WORK-DISP.                
036300                                                                          
036400     MOVE WRK-TOTAL-WT-MINUTES   TO WRK-FMT-MINUTES-IN.                   
036500     PERFORM 7310-FORMAT-MINUTES.                                         
036600     MOVE WRK-FMT-HHMM-OUT       TO WRK-GRAND-WT-HHMM.                    
036700                                                                          
036800     MOVE WRK-TOTAL-RKP-MINUTES  TO WRK-FMT-MINUTES-IN.                   
036900     PERFORM 7310-FORMAT-MINUTES.                                         
037000     MOVE WRK-FMT-HHMM-OUT       TO WRK-GRAND-RKP-HHMM.                   
037100                                                                          
037200     MOVE WRK-HEADER-RULE        TO FD-REG-RPTFILE.                       
037300     WRITE FD-REG-RPTFILE.                                                
037400     PERFORM 8200-TEST-FS-RPTFILE.                                        
037500                                                                          
037600     MOVE SPACES                 TO FD-REG-RPTFILE.                       
037700     STRING 'GRAND TOTALS'        DELIMITED BY SIZE                       
037800            '                       '                                     
037900                                  DELIMITED BY SIZE                       
038000            '                    '                                        
038100                                  DELIMITED BY SIZE                       
038200            '    '                DELIMITED BY SIZE                       
038300            WRK-GRAND-D-WORK-DISP DELIMITED BY SIZE                       
038400            ' '                   DELIMITED BY SIZE                       
038500            WRK-GRAND-WT-HHMM     DELIMITED BY SIZE                       
038600            '     '               DELIMITED BY SIZE                       
038700            WRK-GRAND-RKP-HHMM    DELIMITED BY SIZE                       
038800            INTO FD-REG-RPTFILE.                                          
038900     WRITE FD-REG-RPTFILE.                                                
039000     PERFORM 8200-TEST-FS-RPTFILE.                                        
039100                                                                          
039200     CLOSE SUMFILE RPTFILE.                                               
039300                                                                          
039400     DISPLAY '***********************************'.                       
039500     DISPLAY '*   SUMMARY REPORT PRINT RUN        *'.                     
039600     DISPLAY '***********************************'.                       
039700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
039800     DISPLAY '*-----------------------------------*'.                     
039900     DISPLAY '*SUMMARY RECORDS..:' WRK-SUMFILE-REGS-COUNTER '*'.          
040000     DISPLAY '*LINES PRINTED....:' WRK-RPTFILE-LINES-COUNTER '*'.         
040100     DISPLAY '*PAGE COUNT.......:' WRK-PAGE-COUNT '*'.                    
040200     DISPLAY '*-----------------------------------*'.                     
040300     DISPLAY '*EXECUTED.........:' WRK-DATE-FORMATTED '*'.                
040400     DISPLAY '*..................' WRK-TIME-FORMATTED '*'.                
040500     DISPLAY '***********************************'.                       
040600                                                                          
040700     STOP RUN.                                                            
040800*---------------------------------------------------------------*         
040900 3000-99-EXIT.                   EXIT.                                    
041000*---------------------------------------------------------------*         
041100*---------------------------------------------------------------*         
041200 7300-PARSE-HHMM                  SECTION.                                
041300*---------------------------------------------------------------*         
041400     MOVE ZERO                   TO WRK-PARSE-MINUTES.                    
041500     MOVE SPACES                 TO WRK-PARSE-HH-TXT                      
041600                                    WRK-PARSE-MM-TXT.                     
041700                                                                          
041800     IF WRK-HHMM-IN               NOT EQUAL SPACES                        
041900        UNSTRING WRK-HHMM-IN DELIMITED BY ':'                             
042000                 INTO WRK-PARSE-HH-TXT WRK-PARSE-MM-TXT                   
042100                                                                          
042200        IF WRK-PARSE-HH-TXT IS NUMERIC                                    
042300           AND WRK-PARSE-MM-TXT IS NUMERIC                                
042400           MOVE WRK-PARSE-HH-TXT TO WRK-PARSE-HH                          
042500           MOVE WRK-PARSE-MM-TXT TO WRK-PARSE-MM                          
042600           COMPUTE WRK-PARSE-MINUTES =                                    
042700                 (WRK-PARSE-HH * 60) + WRK-PARSE-MM                       
042800        END-IF                                                            
042900     END-IF.                                                              
043000*---------------------------------------------------------------*         
043100 7300-99-EXIT.                   EXIT.                                    
043200*---------------------------------------------------------------*         
043300*---------------------------------------------------------------*         
043400 7310-FORMAT-MINUTES              SECTION.                                
043500*---------------------------------------------------------------*         
043600     MOVE SPACES                 TO WRK-FMT-HHMM-OUT.                     
043700                                                                          
043800     DIVIDE WRK-FMT-MINUTES-IN   BY 60                                    
043900            GIVING WRK-FMT-HH-PART                                        
044000            REMAINDER WRK-FMT-MM-PART.                                    
044100                                                                          
044200     STRING WRK-FMT-HH-PART      DELIMITED BY SIZE                        
044300            ':'                   DELIMITED BY SIZE                       
044400            WRK-FMT-MM-PART      DELIMITED BY SIZE                        
044500            INTO WRK-FMT-HHMM-OUT.                                        
044600*---------------------------------------------------------------*         
044700 7310-99-EXIT.                   EXIT.                                    
044800*---------------------------------------------------------------*         
044900*---------------------------------------------------------------*         
045000 8100-TEST-FS-SUMFILE             SECTION.                                
045100*---------------------------------------------------------------*         
045200     IF WRK-FS-SUMFILE            NOT EQUAL ZEROS AND 10                  
045300        MOVE WRK-FS-SUMFILE       TO  WRK-ERROR-CODE                      
045400        PERFORM 9999-CALL-ABEND-PGM                                       
045500     END-IF.                                                              
045600*---------------------------------------------------------------*         
045700 8100-99-EXIT.                   EXIT.                                    
045800*---------------------------------------------------------------*         
045900*---------------------------------------------------------------*         
046000 8200-TEST-FS-RPTFILE             SECTION.                                
046100*---------------------------------------------------------------*         
046200     IF WRK-FS-RPTFILE            NOT EQUAL ZEROS                         
046300        MOVE WRK-FS-RPTFILE       TO  WRK-ERROR-CODE                      
046400        PERFORM 9999-CALL-ABEND-PGM                                       
046500     END-IF.                                                              
046600*---------------------------------------------------------------*         
046700 8200-99-EXIT.                   EXIT.                                    
046800*---------------------------------------------------------------*         
046900*---------------------------------------------------------------*         
047000 9000-GET-DATE-TIME               SECTION.                                
047100*---------------------------------------------------------------*         
047200     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
047300     MOVE YY                     TO YYYY-FORMATTED.                       
047400     MOVE MM                     TO MM-FORMATTED.                         
047500     MOVE DD                     TO DD-FORMATTED.                         
047600     ADD  2000                   TO YYYY-FORMATTED.                       
047700                                                                          
047800     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
047900     MOVE HOUR                   TO HOUR-FORMATTED.                       
048000     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
048100     MOVE SECOND                 TO SECOND-FORMATTED.                     
048200*---------------------------------------------------------------*         
048300 9000-99-EXIT.                   EXIT.                                    
048400*---------------------------------------------------------------*         
048500*---------------------------------------------------------------*         
048600 9999-CALL-ABEND-PGM              SECTION.                                
048700*---------------------------------------------------------------*         
048800     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
048900     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
049000     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
049100*---------------------------------------------------------------*         
049200 9999-99-EXIT.                   EXIT.                                    
049300*---------------------------------------------------------------*         
