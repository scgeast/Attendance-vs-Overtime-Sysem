000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     OTRC0002.                                                
000600 AUTHOR.         T R HALVORSEN.                                           
000700 INSTALLATION.   PERSONNEL SYSTEMS - COBOL MAINTENANCE GROUP.             
000800 DATE-WRITTEN.   22/09/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       COMPANY CONFIDENTIAL - PAYROLL/HR USE ONLY.              
001100 REMARKS.                                                                 
001200*---------------------------------------------------------------*         
001300*                PERSONNEL SYSTEMS COBOL MAINTENANCE GROUP      *         
001400*---------------------------------------------------------------*         
001500*    PROGRAM-ID..: OTRC0002.                                    *         
001600*    ANALYST.....: T R HALVORSEN                                *         
001700*    PROGRAMMER..: T R HALVORSEN                                *         
001800*    DATE........: 22/09/1987                                   *         
001900*---------------------------------------------------------------*         
002000*    PROJECT.....: OVERTIME RECONCILIATION - OTRECON            *         
002100*---------------------------------------------------------------*         
002200*    GOAL........: SORT THE MERGED DETAIL BY EMPLOYEE AND BUILD *         
002300*                  ONE SUMMARY RECORD PER EMPLOYEE (D/WORK,     *         
002400*                  WT/NORMAL TOTAL, RKP PIC TOTAL).             *         
002500*---------------------------------------------------------------*         
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *         
002700*                   MRGFILE         00092       OTCMRG01        *         
002800*                   SRTWRK          00092       OTCMRG01        *         
002900*                   MRGSRT          00092       OTCMRG01        *         
003000*                   SUMFILE         00071       OTCSUM01        *         
003100*---------------------------------------------------------------*         
003200*    TABLE DB2...:  NONE.                                       *         
003300*---------------------------------------------------------------*         
003400*    CHANGE LOG:                                                *         
003500*---------------------------------------------------------------*         
003600*  22/09/87 TRH   INITIAL VERSION - CONTROL BREAK ON EMPLOYEE   *         
003700      *               NAME OVER THE MERGED DETAIL.*               OT100001
003800*  02/02/89 TRH   ADDED FILE STATUS TESTS FOR MRGSRT/SUMFILE.   *         
003900      *                                          *                OT100002
004000*  19/11/91 GMK   WORKED-DAY EXCLUSION LIST NOW CASE-FOLDED     *         
004100      *               VIA INSPECT CONVERTING.    *                OT100003
004200*  23/07/94 GMK   ADDED HARI LIBUR AND ISTIRAHAT TO THE         *         
004300      *               EXCLUSION LIST PER HR REQ. *                OT100004
004400*  08/01/96 PJS   WIDENED D/WORK COUNTER, SOME SITES EXCEED     *         
004500      *               99 WORKED DAYS PER RUN.    *                OT100005
004600*  17/09/98 PJS   Y2K - NO DATE ARITHMETIC IN THIS STEP, DATE   *         
004700      *               ALREADY CANONICAL FROM OTRC0001.*           OT100006
004800*  06/03/02 DCO   ADDED GRAND TOTAL D/WORK TO THE RUN REPORT.   *         
004900      *                                          *                OT100007
005000*  11/09/07 DCO   SWITCHED ABEND CALL TO THE SHARED ABNDPGM.    *         
005100      *                                          *                OT100008
005200*  19/08/16 WDN   KOSONG ADDED TO THE EXCLUSION LIST.           *         
005300      *                                          *                OT100009
005400*  10/11/25 WDN   REQ 4471 - LAST EMPLOYEE GROUP NOW FLUSHED    *         
005500      *               EVEN WHEN SRTWRK IS EMPTY. *                OT100010
005600*  10/11/25 WDN   SUMMARY RECORD COUNT ON THE RUN BANNER NOW    *         
005700      *               GOES THROUGH A ZERO-SUPPRESSED DISP.*       OT100011
005800*---------------------------------------------------------------*         
005900*================================================================*        
006000*           E N V I R O N M E N T      D I V I S I O N           *        
006100*================================================================*        
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500      C01 IS TOP-OF-FORM.                                                 
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900                                                                          
007000     SELECT MRGFILE       ASSIGN TO UTS-S-MRGFILE                         
007100      ORGANIZATION IS     SEQUENTIAL                                      
007200      ACCESS MODE  IS     SEQUENTIAL                                      
007300      FILE STATUS  IS     WRK-FS-MRGFILE.                                 
007400                                                                          
007500     SELECT SRTWRK        ASSIGN TO UTS-W-SRTWRK.                         
007600                                                                          
007700     SELECT MRGSRT        ASSIGN TO UTS-S-MRGSRT                          
007800      ORGANIZATION IS     SEQUENTIAL                                      
007900      ACCESS MODE  IS     SEQUENTIAL                                      
008000      FILE STATUS  IS     WRK-FS-MRGSRT.                                  
008100                                                                          
008200     SELECT SUMFILE       ASSIGN TO UTS-S-SUMFILE                         
008300      ORGANIZATION IS     SEQUENTIAL                                      
008400      ACCESS MODE  IS     SEQUENTIAL                                      
008500      FILE STATUS  IS     WRK-FS-SUMFILE.                                 
008600                                                                          
008700*================================================================*        
008800*                  D A T A      D I V I S I O N                  *        
008900*================================================================*        
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*                                                                         
009300 FD MRGFILE                                                               
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORD   IS STANDARD                                           
009600     BLOCK CONTAINS 00 RECORDS.                                           
009700 01 FD-REG-MRGFILE    PIC X(92).                                          
009800                                                                          
009900 SD SRTWRK                                                                
010000     RECORD CONTAINS 92 CHARACTERS.                                       
010100 01 SD-REG-SRTWRK.                                                        
010200    COPY 'OTCMRG01'.                                                      
010300                                                                          
010400 FD MRGSRT                                                                
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORD   IS STANDARD                                           
010700     BLOCK CONTAINS 00 RECORDS.                                           
010800 01 FD-REG-MRGSRT     PIC X(92).                                          
010900                                                                          
011000 FD SUMFILE                                                               
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORD   IS STANDARD                                           
011300     BLOCK CONTAINS 00 RECORDS.                                           
011400 01 FD-REG-SUMFILE    PIC X(71).                                          
011500                                                                          
011600*---------------------------------------------------------------*         
011700*                  WORKING-STORAGE SECTION                       *        
011800*---------------------------------------------------------------*         
011900 WORKING-STORAGE SECTION.                                                 
012000                                                                          
012100 77 WRK-MRGSRT-REGS-COUNTER         PIC 9(05) COMP VALUE ZERO.            
012200 77 WRK-SUM-REGS-COUNTER            PIC 9(05) COMP VALUE ZERO.            
012300                                                                          
012400 77 WRK-MRGSRT-EOF                  PIC X(03) VALUE SPACES.               
012500                                                                          
012600*DATA FOR ERROR LOG:                                                      
012700 01 WRK-ERROR-LOG.                                                        
012800    03 WRK-PROGRAM                  PIC X(08) VALUE                       
012900                                            'OTRC0002'  .                 
013000    03 WRK-ERROR-MSG                PIC X(30) VALUE SPACES.               
013100    03 WRK-ERROR-CODE               PIC X(30) VALUE SPACES.               
013200    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.              
013300    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.              
013400    03 FILLER                       PIC X(04) VALUE SPACES.               
013500                                                                          
013600*ABENDING PROGRAM:                                                        
013700 77 WRK-ABEND-PGM                   PIC X(08) VALUE                       
013800                                            'ABNDPGM'   .                 
013900                                                                          
014000 01 WRK-FILE-STATUS.                                                      
014100    03 WRK-FS-MRGFILE               PIC 9(02) VALUE ZEROS .               
014200    03 WRK-FS-MRGSRT                PIC 9(02) VALUE ZEROS .               
014300    03 WRK-FS-SUMFILE               PIC 9(02) VALUE ZEROS .               
014400                                                                          
014500 01 WRK-MRG-REG.                                                          
014600    COPY 'OTCMRG01'.                                                      
014700                                                                          
014800 01 WRK-SUM-REG.                                                          
014900    COPY 'OTCSUM01'.                                                      
015000                                                                          
015100*---------------------------------------------------------------*         
015200*   CONTROL-BREAK KEY HOLDERS - CURRENT AND PREVIOUS EMPLOYEE.   *        
015300*---------------------------------------------------------------*         
015400 01 WRK-BREAK-KEY.                                                        
015500    05 WRK-BREAK-EMP-NAME           PIC X(30) VALUE SPACES.               
015600 01 WRK-BREAK-KEY-ALT REDEFINES WRK-BREAK-KEY.                            
015700    05 WRK-BREAK-KEY-COMBINED       PIC X(30).                            
015800                                                                          
015900 01 WRK-PREV-EMP-NAME               PIC X(30) VALUE SPACES.               
016000                                                                          
016100 01 WRK-FIRST-REC-SW                PIC X(01) VALUE 'Y'.                  
016200    88 WRK-FIRST-RECORD                      VALUE 'Y'.                   
016300                                                                          
016400 01 WRK-JOB-POS-SET-SW              PIC X(01) VALUE 'N'.                  
016500    88 WRK-JOB-POS-IS-SET                    VALUE 'Y'.                   
016600                                                                          
016700*---------------------------------------------------------------*         
016800*   PER-EMPLOYEE ACCUMULATORS.                                   *        
016900*---------------------------------------------------------------*         
017000 77 WRK-SUM-SEQ-NO                  PIC 9(04) COMP VALUE ZERO.            
017100 77 WRK-ACC-D-WORK                  PIC 9(03) COMP VALUE ZERO.            
017200 77 WRK-ACC-WT-NORMAL-HRS           PIC S9(05)V99 COMP VALUE ZERO.        
017300 77 WRK-ACC-RKP-HRS                 PIC S9(05)V99 COMP VALUE ZERO.        
017400 01 WRK-ACC-JOB-POS                 PIC X(20) VALUE SPACES.               
017500                                                                          
017600*---------------------------------------------------------------*         
017700*   WORKED-DAY EXCLUSION TEST WORK AREA.                         *        
017800*---------------------------------------------------------------*         
017900 01 WRK-SHIFT-LOWER                 PIC X(15) VALUE SPACES.               
018000 01 WRK-WORKED-DAY-SW               PIC X(01) VALUE 'N'.                  
018100    88 WRK-IS-WORKED-DAY                     VALUE 'Y'.                   
018200                                                                          
018300*---------------------------------------------------------------*         
018400*   GRAND TOTALS FOR THE RUN REPORT.                             *        
018500*---------------------------------------------------------------*         
018600 77 WRK-GRAND-D-WORK                PIC 9(05) COMP VALUE ZERO.            
018700 77 WRK-GRAND-OT-HOURS              PIC S9(07)V99 COMP VALUE ZERO.        
018800                                                                          
018900*---------------------------------------------------------------*         
019000*   ZERO-SUPPRESSED VIEW OF THE SUMMARY RECORD COUNT.            *        
019100*---------------------------------------------------------------*         
019200 01 WRK-SUM-REGS-DISP               PIC 9(05) VALUE ZERO.                 
019300 01 WRK-SUM-REGS-DIGITS REDEFINES WRK-SUM-REGS-DISP.                      
019400    05 WRK-SRC-DIGIT                PIC 9(01) OCCURS 5 TIMES.             
019500                                                                          
019600*---------------------------------------------------------------*         
019700*   LEADING-ZERO SUPPRESSION VIEW FOR THE D/WORK GRAND TOTAL.    *        
019800*---------------------------------------------------------------*         
019900 01 WRK-GRAND-D-WORK-DISP           PIC 9(05) VALUE ZERO.                 
020000 01 WRK-GRAND-D-WORK-DIGITS REDEFINES WRK-GRAND-D-WORK-DISP.              
020100    05 WRK-GDW-DIGIT                PIC 9(01) OCCURS 5 TIMES.             
020200                                                                          
020300*---------------------------------------------------------------*         
020400*   DURATION CONVERSION WORK AREA (SAME IDIOM AS OTRC0001).      *        
020500*---------------------------------------------------------------*         
020600 01 WRK-DUR-IN                      PIC X(08) VALUE SPACES.               
020700 01 WRK-DUR-PART1                   PIC X(05) VALUE SPACES.               
020800 01 WRK-DUR-PART2                   PIC X(05) VALUE SPACES.               
020900 01 WRK-DUR-PART3                   PIC X(05) VALUE SPACES.               
021000 01 WRK-DUR-WHOLE-TXT               PIC X(05) VALUE SPACES.               
021100 01 WRK-DUR-FRAC-TXT                PIC X(02) VALUE SPACES.               
021200 01 WRK-DUR-H                       PIC 9(05) VALUE ZERO.                 
021300 01 WRK-DUR-M                       PIC 9(02) VALUE ZERO.                 
021400 01 WRK-DUR-S                       PIC 9(02) VALUE ZERO.                 
021500 01 WRK-DUR-FRAC-NUM                PIC 9(02) COMP VALUE ZERO.            
021600 01 WRK-DUR-FRAC-SCALE              PIC 9(03) COMP VALUE 100.             
021700 01 WRK-DUR-OUT-HOURS               PIC S9(05)V99 COMP VALUE ZERO.        
021800                                                                          
021900*---------------------------------------------------------------*         
022000*   HOURS-TO-HH:MM FORMATTING WORK AREA (SAME IDIOM AS OTRC0001).*        
022100*---------------------------------------------------------------*         
022200 01 WRK-HOURS-IN                    PIC S9(05)V99 COMP VALUE ZERO.        
022300 01 WRK-TOTAL-MINUTES               PIC S9(07) COMP VALUE ZERO.           
022400 01 WRK-HH-PART                     PIC 9(03) VALUE ZERO.                 
022500 01 WRK-MM-PART                     PIC 9(02) VALUE ZERO.                 
022600 01 WRK-HHMM-OUT                    PIC X(05) VALUE SPACES.               
022700                                                                          
022800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
022900 01 WRK-SYSTEM-DATE.                                                      
023000    03 YY                           PIC 9(02) VALUE ZEROS .               
023100    03 MM                           PIC 9(02) VALUE ZEROS .               
023200    03 DD                           PIC 9(02) VALUE ZEROS .               
023300*                                                                         
023400 01 WRK-DATE-FORMATTED.                                                   
023500    03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS .               
023600    03 FILLER                       PIC X(01) VALUE '-'   .               
023700    03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS .               
023800    03 FILLER                       PIC X(01) VALUE '-'   .               
023900    03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS .               
024000*                                                                         
024100 01 WRK-SYSTEM-TIME.                                                      
024200    03 HOUR                         PIC 9(02) VALUE ZEROS .               
024300    03 MINUTE                       PIC 9(02) VALUE ZEROS .               
024400    03 SECOND                       PIC 9(02) VALUE ZEROS .               
024500    03 HUNDREDTH                    PIC 9(02) VALUE ZEROS .               
024600*                                                                         
024700 01 WRK-TIME-FORMATTED.                                                   
024800    03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS .               
024900    03 FILLER                       PIC X(01) VALUE ':'.                  
025000    03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS .               
025100    03 FILLER                       PIC X(01) VALUE ':'.                  
025200    03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS .               
025300                                                                          
025400 01 WRK-WHEN-COMPILED.                                                    
025500    03 MM-COMPILED                  PIC X(02) VALUE SPACES.               
025600    03 FILLER                       PIC X(01) VALUE '/'.                  
025700    03 DD-COMPILED                  PIC X(02) VALUE SPACES.               
025800    03 FILLER                       PIC X(01) VALUE '/'.                  
025900    03 YY-COMPILED                  PIC X(02) VALUE SPACES.               
026000    03 HOUR-COMPILED                PIC X(02) VALUE SPACES.               
026100    03 FILLER                       PIC X(01) VALUE '-'.                  
026200    03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.               
026300    03 FILLER                       PIC X(01) VALUE '-'.                  
026400    03 SECOND-COMPILED              PIC X(02) VALUE SPACES.               
026500                                                                          
026600*================================================================*        
026700 PROCEDURE                       DIVISION.                                
026800*================================================================*        
026900*---------------------------------------------------------------*         
027000 0000-MAIN-PROCESS               SECTION.                                 
027100*---------------------------------------------------------------*         
027200     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
027300                                                                          
027400     PERFORM 1000-INITIALIZE.                                             
027500                                                                          
027600     PERFORM 2000-PROCESS                                                 
027700                               UNTIL WRK-MRGSRT-EOF EQUAL 'END'.          
027800                                                                          
027900     PERFORM 3000-FINALIZE.                                               
028000*---------------------------------------------------------------*         
028100 0000-99-EXIT.                   EXIT.                                    
028200*---------------------------------------------------------------*         
028300*---------------------------------------------------------------*         
028400 1000-INITIALIZE                 SECTION.                                 
028500*---------------------------------------------------------------*         
028600     PERFORM 9000-GET-DATE-TIME.                                          
028700                                                                          
028800     INITIALIZE WRK-MRG-REG                                               
028900                WRK-SUM-REG.                                              
029000                                                                          
029100     SORT SRTWRK                                                          
029200           ASCENDING KEY MRG-EMP-NAME OF SD-REG-SRTWRK                    
029300           USING  MRGFILE                                                 
029400           GIVING MRGSRT.                                                 
029500                                                                          
029600     OPEN INPUT  MRGSRT                                                   
029700          OUTPUT SUMFILE.                                                 
029800                                                                          
029900     MOVE 'OPEN FILE MRGSRT'      TO WRK-ERROR-MSG.                       
030000     PERFORM 8100-TEST-FS-MRGSRT.                                         
030100                                                                          
030200     MOVE 'OPEN FILE SUMFILE'     TO WRK-ERROR-MSG.                       
030300     PERFORM 8200-TEST-FS-SUMFILE.                                        
030400                                                                          
030500     PERFORM 2100-READ-MRGSRT.                                            
030600*---------------------------------------------------------------*         
030700 1000-99-EXIT.                   EXIT.                                    
030800*---------------------------------------------------------------*         
030900*---------------------------------------------------------------*         
031000 2000-PROCESS                    SECTION.                                 
031100*---------------------------------------------------------------*         
031200     MOVE MRG-EMP-NAME OF WRK-MRG-REG TO WRK-BREAK-EMP-NAME.              
031300                                                                          
031400     IF NOT WRK-FIRST-RECORD                                              
031500        AND WRK-BREAK-EMP-NAME    NOT EQUAL WRK-PREV-EMP-NAME             
031600        PERFORM 2500-WRITE-SUMMARY                                        
031700        PERFORM 2600-RESET-ACCUM                                          
031800     END-IF.                                                              
031900                                                                          
032000     MOVE 'N'                    TO WRK-FIRST-REC-SW.                     
032100     MOVE WRK-BREAK-EMP-NAME     TO WRK-PREV-EMP-NAME.                    
032200                                                                          
032300     PERFORM 2350-TEST-WORKED-DAY.                                        
032400     PERFORM 2300-ACCUMULATE.                                             
032500                                                                          
032600     PERFORM 2100-READ-MRGSRT.                                            
032700*---------------------------------------------------------------*         
032800 2000-99-EXIT.                   EXIT.                                    
032900*---------------------------------------------------------------*         
033000*---------------------------------------------------------------*         
033100 2100-READ-MRGSRT                SECTION.                                 
033200*---------------------------------------------------------------*         
033300     MOVE 'READING MRGSRT'       TO   WRK-ERROR-MSG.                      
033400                                                                          
033500     READ MRGSRT                 INTO WRK-MRG-REG.                        
033600                                                                          
033700     PERFORM  8100-TEST-FS-MRGSRT.                                        
033800                                                                          
033900     IF WRK-FS-MRGSRT            EQUAL 10                                 
034000        MOVE 'END'               TO   WRK-MRGSRT-EOF                      
034100     ELSE                                                                 
034200        ADD 1                    TO   WRK-MRGSRT-REGS-COUNTER             
034300     END-IF.                                                              
034400*---------------------------------------------------------------*         
034500 2100-99-EXIT.                   EXIT.                                    
034600*---------------------------------------------------------------*         
034700*---------------------------------------------------------------*         
034800 2300-ACCUMULATE                 SECTION.                                 
034900*---------------------------------------------------------------*         
035000     IF WRK-IS-WORKED-DAY                                                 
035100        ADD 1                    TO WRK-ACC-D-WORK                        
035200     END-IF.                                                              
035300                                                                          
035400     MOVE MRG-WT-NORMAL OF WRK-MRG-REG TO WRK-DUR-IN.                     
035500     PERFORM 7200-CONVERT-DURATION.                                       
035600     ADD WRK-DUR-OUT-HOURS       TO WRK-ACC-WT-NORMAL-HRS.                
035700                                                                          
035800     ADD MRG-RKP-HOURS OF WRK-MRG-REG TO WRK-ACC-RKP-HRS.                 
035900                                                                          
036000     IF NOT WRK-JOB-POS-IS-SET                                            
036100        AND MRG-JOB-POS OF WRK-MRG-REG NOT EQUAL SPACES                   
036200        MOVE MRG-JOB-POS OF WRK-MRG-REG TO WRK-ACC-JOB-POS                
036300        MOVE 'Y'                 TO WRK-JOB-POS-SET-SW                    
036400     END-IF.                                                              
036500*---------------------------------------------------------------*         
036600 2300-99-EXIT.                   EXIT.                                    
036700*---------------------------------------------------------------*         
036800*---------------------------------------------------------------*         
036900 2350-TEST-WORKED-DAY            SECTION.                                 
037000*---------------------------------------------------------------*         
037100     MOVE MRG-SHIFT OF WRK-MRG-REG TO WRK-SHIFT-LOWER.                    
037200                                                                          
037300     INSPECT WRK-SHIFT-LOWER CONVERTING                                   
037400          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                    
037500       TO 'abcdefghijklmnopqrstuvwxyz'.                                   
037600                                                                          
037700     MOVE 'Y'                    TO WRK-WORKED-DAY-SW.                    
037800                                                                          
037900     IF WRK-SHIFT-LOWER          EQUAL SPACES                             
038000        OR WRK-SHIFT-LOWER       EQUAL 'off'                              
038100        OR WRK-SHIFT-LOWER       EQUAL 'libur'                            
038200        OR WRK-SHIFT-LOWER       EQUAL 'leave'                            
038300        OR WRK-SHIFT-LOWER       EQUAL 'cuti'                             
038400        OR WRK-SHIFT-LOWER       EQUAL 'hari libur'                       
038500        OR WRK-SHIFT-LOWER       EQUAL 'istirahat'                        
038600        OR WRK-SHIFT-LOWER       EQUAL 'kosong'                           
038700        MOVE 'N'                 TO WRK-WORKED-DAY-SW                     
038800     END-IF.                                                              
038900*---------------------------------------------------------------*         
039000 2350-99-EXIT.                   EXIT.                                    
039100*---------------------------------------------------------------*         
039200*---------------------------------------------------------------*         
039300 2500-WRITE-SUMMARY              SECTION.                                 
039400*---------------------------------------------------------------*         
039500     MOVE 'WRITING SUMFILE'      TO    WRK-ERROR-MSG.                     
039600                                                                          
039700     ADD 1                       TO WRK-SUM-SEQ-NO.                       
039800     MOVE WRK-SUM-SEQ-NO         TO SUM-NO      OF WRK-SUM-REG.           
039900     MOVE WRK-PREV-EMP-NAME      TO SUM-EMP-NAME OF WRK-SUM-REG.          
040000                                                                          
040100     IF WRK-JOB-POS-IS-SET                                                
040200        MOVE WRK-ACC-JOB-POS     TO SUM-JOB-POS OF WRK-SUM-REG            
040300     ELSE                                                                 
040400        MOVE 'N/A'               TO SUM-JOB-POS OF WRK-SUM-REG            
040500     END-IF.                                                              
040600                                                                          
040700     MOVE WRK-ACC-D-WORK         TO SUM-D-WORK  OF WRK-SUM-REG.           
040800                                                                          
040900     MOVE WRK-ACC-WT-NORMAL-HRS  TO WRK-HOURS-IN.                         
041000     PERFORM 7300-FORMAT-HHMM.                                            
041100     MOVE WRK-HHMM-OUT           TO SUM-WT-NORMAL OF WRK-SUM-REG.         
041200                                                                          
041300     MOVE WRK-ACC-RKP-HRS        TO WRK-HOURS-IN.                         
041400     PERFORM 7300-FORMAT-HHMM.                                            
041500     MOVE WRK-HHMM-OUT           TO SUM-RKP-PIC  OF WRK-SUM-REG.          
041600                                                                          
041700     MOVE  WRK-SUM-REG           TO    FD-REG-SUMFILE.                    
041800                                                                          
041900     WRITE FD-REG-SUMFILE.                                                
042000                                                                          
042100     PERFORM 8200-TEST-FS-SUMFILE.                                        
042200                                                                          
042300     IF WRK-FS-SUMFILE           EQUAL ZEROS                              
042400        ADD  1                   TO    WRK-SUM-REGS-COUNTER               
042500     END-IF.                                                              
042600                                                                          
042700     ADD WRK-ACC-D-WORK          TO WRK-GRAND-D-WORK.                     
042800     ADD WRK-ACC-RKP-HRS         TO WRK-GRAND-OT-HOURS.                   
042900*---------------------------------------------------------------*         
043000 2500-99-EXIT.                   EXIT.                                    
043100*---------------------------------------------------------------*         
043200*---------------------------------------------------------------*         
043300 2600-RESET-ACCUM                SECTION.                                 
043400*---------------------------------------------------------------*         
043500     MOVE ZERO                   TO WRK-ACC-D-WORK                        
043600                                    WRK-ACC-WT-NORMAL-HRS                 
043700                                    WRK-ACC-RKP-HRS.                      
043800     MOVE SPACES                 TO WRK-ACC-JOB-POS.                      
043900     MOVE 'N'                    TO WRK-JOB-POS-SET-SW.                   
044000*---------------------------------------------------------------*         
044100 2600-99-EXIT.                   EXIT.                                    
044200*---------------------------------------------------------------*         
044300*---------------------------------------------------------------*         
044400 3000-FINALIZE                   SECTION.                                 
044500*---------------------------------------------------------------*         
044600     IF NOT WRK-FIRST-RECORD                                              
044700        PERFORM 2500-WRITE-SUMMARY                                        
044800     END-IF.                                                              
044900                                                                          
045000     CLOSE MRGSRT SUMFILE.                                                
045100                                                                          
045200     MOVE WRK-GRAND-D-WORK       TO WRK-GRAND-D-WORK-DISP.                
045300     MOVE WRK-SUM-REGS-COUNTER   TO WRK-SUM-REGS-DISP.                    
045400                                                                          
045500     MOVE WRK-GRAND-OT-HOURS     TO WRK-HOURS-IN.                         
045600     PERFORM 7300-FORMAT-HHMM.                                            
045700                                                                          
045800     DISPLAY '***********************************'.                       
045900     DISPLAY '*   OVERTIME SUMMARY BUILD RUN      *'.                     
046000     DISPLAY '***********************************'.                       
046100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
046200     DISPLAY '*-----------------------------------*'.                     
046300     DISPLAY '*MERGED RECORDS...:' WRK-MRGSRT-REGS-COUNTER '*'.           
046400     DISPLAY '*SUMMARY RECORDS..:' WRK-SUM-REGS-DISP '*'.                 
046500     DISPLAY '*GRAND D/WORK.....:' WRK-GRAND-D-WORK-DISP '*'.             
046600     DISPLAY '*GRAND O/T HOURS..:' WRK-GRAND-OT-HOURS                     
046700     ' (' WRK-HHMM-OUT ')' '*'.                                           
046800     DISPLAY '*-----------------------------------*'.                     
046900     DISPLAY '*EXECUTED.........:' WRK-DATE-FORMATTED '*'.                
047000     DISPLAY '*..................' WRK-TIME-FORMATTED '*'.                
047100     DISPLAY '***********************************'.                       
047200                                                                          
047300     STOP RUN.                                                            
047400*---------------------------------------------------------------*         
047500 3000-99-EXIT.                   EXIT.                                    
047600*---------------------------------------------------------------*         
047700*---------------------------------------------------------------*         
047800 7200-CONVERT-DURATION           SECTION.                                 
047900*---------------------------------------------------------------*         
048000     MOVE ZERO                   TO WRK-DUR-OUT-HOURS.                    
048100     MOVE SPACES                 TO WRK-DUR-PART1                         
048200                                    WRK-DUR-PART2                         
048300                                    WRK-DUR-PART3.                        
048400                                                                          
048500     IF WRK-DUR-IN                NOT EQUAL SPACES                        
048600        UNSTRING WRK-DUR-IN DELIMITED BY ':'                              
048700                 INTO WRK-DUR-PART1 WRK-DUR-PART2 WRK-DUR-PART3           
048800                                                                          
048900        IF WRK-DUR-PART2          EQUAL SPACES                            
049000           PERFORM 7210-CONVERT-PLAIN-NUMBER                              
049100        ELSE                                                              
049200           PERFORM 7220-CONVERT-HMS                                       
049300        END-IF                                                            
049400     END-IF.                                                              
049500*---------------------------------------------------------------*         
049600 7200-99-EXIT.                   EXIT.                                    
049700*---------------------------------------------------------------*         
049800*---------------------------------------------------------------*         
049900 7210-CONVERT-PLAIN-NUMBER       SECTION.                                 
050000*---------------------------------------------------------------*         
050100     MOVE SPACES                 TO WRK-DUR-WHOLE-TXT                     
050200                                    WRK-DUR-FRAC-TXT.                     
050300                                                                          
050400     UNSTRING WRK-DUR-PART1 DELIMITED BY '.'                              
050500              INTO WRK-DUR-WHOLE-TXT WRK-DUR-FRAC-TXT.                    
050600                                                                          
050700     IF WRK-DUR-WHOLE-TXT IS NUMERIC                                      
050800        MOVE WRK-DUR-WHOLE-TXT   TO WRK-DUR-H                             
050900                                                                          
051000        IF WRK-DUR-FRAC-TXT      NOT EQUAL SPACES                         
051100           AND WRK-DUR-FRAC-TXT IS NUMERIC                                
051200                                                                          
051300           IF WRK-DUR-FRAC-TXT (2:1) EQUAL SPACE                          
051400              MOVE 10            TO WRK-DUR-FRAC-SCALE                    
051500           ELSE                                                           
051600              MOVE 100           TO WRK-DUR-FRAC-SCALE                    
051700           END-IF                                                         
051800                                                                          
051900           MOVE WRK-DUR-FRAC-TXT TO WRK-DUR-FRAC-NUM                      
052000           COMPUTE WRK-DUR-OUT-HOURS ROUNDED =                            
052100                 WRK-DUR-H                                                
052200               + (WRK-DUR-FRAC-NUM / WRK-DUR-FRAC-SCALE)                  
052300        ELSE                                                              
052400           MOVE WRK-DUR-H        TO WRK-DUR-OUT-HOURS                     
052500        END-IF                                                            
052600     END-IF.                                                              
052700*---------------------------------------------------------------*         
052800 7210-99-EXIT.                   EXIT.                                    
052900*---------------------------------------------------------------*         
053000*---------------------------------------------------------------*         
053100 7220-CONVERT-HMS                SECTION.                                 
053200*---------------------------------------------------------------*         
053300     IF WRK-DUR-PART1 IS NUMERIC AND WRK-DUR-PART2 IS NUMERIC             
053400        MOVE WRK-DUR-PART1       TO WRK-DUR-H                             
053500        MOVE WRK-DUR-PART2       TO WRK-DUR-M                             
053600                                                                          
053700        IF WRK-DUR-PART3         NOT EQUAL SPACES                         
053800           AND WRK-DUR-PART3 IS NUMERIC                                   
053900           MOVE WRK-DUR-PART3    TO WRK-DUR-S                             
054000        ELSE                                                              
054100           MOVE ZERO             TO WRK-DUR-S                             
054200        END-IF                                                            
054300                                                                          
054400        COMPUTE WRK-DUR-OUT-HOURS ROUNDED =                               
054500              WRK-DUR-H                                                   
054600            + (WRK-DUR-M / 60)                                            
054700            + (WRK-DUR-S / 3600)                                          
054800     END-IF.                                                              
054900*---------------------------------------------------------------*         
055000 7220-99-EXIT.                   EXIT.                                    
055100*---------------------------------------------------------------*         
055200*---------------------------------------------------------------*         
055300 7300-FORMAT-HHMM                SECTION.                                 
055400*---------------------------------------------------------------*         
055500     MOVE SPACES                 TO WRK-HHMM-OUT.                         
055600                                                                          
055700     IF WRK-HOURS-IN              NOT GREATER ZERO                        
055800        MOVE '00:00'             TO WRK-HHMM-OUT                          
055900     ELSE                                                                 
056000        COMPUTE WRK-TOTAL-MINUTES = WRK-HOURS-IN * 60                     
056100                                                                          
056200        DIVIDE WRK-TOTAL-MINUTES BY 60                                    
056300               GIVING WRK-HH-PART                                         
056400               REMAINDER WRK-MM-PART                                      
056500                                                                          
056600        STRING WRK-HH-PART       DELIMITED BY SIZE                        
056700               ':'                DELIMITED BY SIZE                       
056800               WRK-MM-PART       DELIMITED BY SIZE                        
056900               INTO WRK-HHMM-OUT                                          
057000     END-IF.                                                              
057100*---------------------------------------------------------------*         
057200 7300-99-EXIT.                   EXIT.                                    
057300*---------------------------------------------------------------*         
057400*---------------------------------------------------------------*         
057500 8100-TEST-FS-MRGSRT             SECTION.                                 
057600*---------------------------------------------------------------*         
057700     IF WRK-FS-MRGSRT            NOT EQUAL ZEROS AND 10                   
057800        MOVE WRK-FS-MRGSRT       TO  WRK-ERROR-CODE                       
057900        PERFORM 9999-CALL-ABEND-PGM                                       
058000     END-IF.                                                              
058100*---------------------------------------------------------------*         
058200 8100-99-EXIT.                   EXIT.                                    
058300*---------------------------------------------------------------*         
058400*---------------------------------------------------------------*         
058500 8200-TEST-FS-SUMFILE            SECTION.                                 
058600*---------------------------------------------------------------*         
058700     IF WRK-FS-SUMFILE           NOT EQUAL ZEROS                          
058800        MOVE WRK-FS-SUMFILE      TO  WRK-ERROR-CODE                       
058900        PERFORM 9999-CALL-ABEND-PGM                                       
059000     END-IF.                                                              
059100*---------------------------------------------------------------*         
059200 8200-99-EXIT.                   EXIT.                                    
059300*---------------------------------------------------------------*         
059400*---------------------------------------------------------------*         
059500 9000-GET-DATE-TIME              SECTION.                                 
059600*---------------------------------------------------------------*         
059700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
059800     MOVE YY                     TO YYYY-FORMATTED.                       
059900     MOVE MM                     TO MM-FORMATTED.                         
060000     MOVE DD                     TO DD-FORMATTED.                         
060100     ADD  2000                   TO YYYY-FORMATTED.                       
060200                                                                          
060300     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
060400     MOVE HOUR                   TO HOUR-FORMATTED.                       
060500     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
060600     MOVE SECOND                 TO SECOND-FORMATTED.                     
060700*---------------------------------------------------------------*         
060800 9000-99-EXIT.                   EXIT.                                    
060900*---------------------------------------------------------------*         
061000*---------------------------------------------------------------*         
061100 9999-CALL-ABEND-PGM             SECTION.                                 
061200*---------------------------------------------------------------*         
061300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
061400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
061500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
061600*---------------------------------------------------------------*         
061700 9999-99-EXIT.                   EXIT.                                    
061800*---------------------------------------------------------------*         
