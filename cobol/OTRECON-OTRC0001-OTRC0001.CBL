000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     OTRC0001.                                                
000600 AUTHOR.         T R HALVORSEN.                                           
000700 INSTALLATION.   PERSONNEL SYSTEMS - COBOL MAINTENANCE GROUP.             
000800 DATE-WRITTEN.   14/06/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       COMPANY CONFIDENTIAL - PAYROLL/HR USE ONLY.              
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                PERSONNEL SYSTEMS COBOL MAINTENANCE GROUP       *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: OTRC0001.                                     *        
001600*    ANALYST.....: T R HALVORSEN                                 *        
001700*    PROGRAMMER..: T R HALVORSEN                                 *        
001800*    DATE........: 14/06/1987                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: OVERTIME RECONCILIATION - OTRECON             *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: MERGE DAILY ATTENDANCE WITH PIC-APPROVED      *        
002300*                  OVERTIME RECAP BY EMPLOYEE NAME AND DATE AND  *        
002400*                  PRODUCE THE MERGED DETAIL AND RUN REPORT.     *        
002500*----------------------------------------------------------------*        
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002700*                   ATTFILE         00083       OTCATT01         *        
002800*                   RKPFILE         00048       OTCRKP01         *        
002900*                   MRGFILE         00092       OTCMRG01         *        
003000*----------------------------------------------------------------*        
003100*    TABLE DB2...:  NONE.                                        *        
003200*                                                                *        
003300*----------------------------------------------------------------*        
003400*                                                                *        
003500*    CHANGE LOG:                                                *         
003600*----------------------------------------------------------------*        
003700*  14/06/87 TRH   INITIAL VERSION - MERGE ATTENDANCE AGAINST     *        
003800      *               PIC RECAP BY EMPLOYEE AND DATE.   *         OT000001
003900*  02/02/89 TRH   ADDED FILE STATUS TESTS FOR ATT AND RKP.       *        
004000      *                                                 *         OT000002
004100*  19/11/91 GMK   SHIFT CODE COMPARE NOW TRIMS TRAILING          *        
004200      *               BLANKS BEFORE THE EXCLUSION TEST. *         OT000003
004300*  23/07/94 GMK   DATE NORMALIZATION ACCEPTS SLASH AND DASH.     *        
004400      *                                                 *         OT000004
004500*  08/01/96 PJS   WIDENED RECAP TABLE, SITE HEADCOUNT GREW.      *        
004600      *                                                 *         OT000005
004700*  17/09/98 PJS   Y2K - FOUR-DIGIT YEAR FORCED THROUGHOUT,       *        
004800      *               NO MORE WINDOWING ON 2-DIGIT YEAR.*         OT000006
004900*  14/01/99 PJS   Y2K RETEST - MRG-DATE CONFIRMED CCYYMMDD.      *        
005000      *                                                 *         OT000007
005100*  06/03/02 DCO   ADDED MATCH PERCENTAGE TO THE RUN REPORT.      *        
005200      *                                                 *         OT000008
005300*  11/09/07 DCO   SWITCHED ABEND CALL TO THE SHARED ABNDPGM.     *        
005400      *                                                 *         OT000009
005500*  02/05/12 DCO   TABLE LOOKUP CHANGED FROM LINEAR TO SEARCH     *        
005600      *               WITH OCCURS DEPENDING ON FOR SPEED*         OT000010
005700*  19/08/16 WDN   DISTINCT EMPLOYEE COUNT ADDED TO RUN STATS.    *        
005800      *                                                 *         OT000011
005900*  30/01/20 WDN   RAISED RECAP TABLE LIMIT TO 2000 ENTRIES.      *        
006000      *                                                 *         OT000012
006100*  10/11/25 WDN   REQ 4471 - STOP TREATING A ZERO-DURATION       *        
006200      *               RECAP ENTRY AS A MATCH IN STATS.  *         OT000013
006300*  10/11/25 WDN   EMPLOYEE COUNT ON THE RUN BANNER NOW GOES      *        
006400      *               THROUGH A ZERO-SUPPRESSED DISPLAY.*         OT000014
006500*  10/12/25 WDN   MATCH PCT/O-T HOURS ON THE BANNER NOW GO       *        
006600      *               THROUGH EDITED FIELDS, DECIMAL POINT*       OT000015
006700*----------------------------------------------------------------*        
006800*================================================================*        
006900*           E N V I R O N M E N T      D I V I S I O N           *        
007000*================================================================*        
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SPECIAL-NAMES.                                                           
007400      C01 IS TOP-OF-FORM.                                                 
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800                                                                          
007900     SELECT ATTFILE       ASSIGN TO UTS-S-ATTFILE                         
008000      ORGANIZATION IS     SEQUENTIAL                                      
008100      ACCESS MODE  IS     SEQUENTIAL                                      
008200      FILE STATUS  IS     WRK-FS-ATTFILE.                                 
008300                                                                          
008400     SELECT RKPFILE       ASSIGN TO UTS-S-RKPFILE                         
008500      ORGANIZATION IS     SEQUENTIAL                                      
008600      ACCESS MODE  IS     SEQUENTIAL                                      
008700      FILE STATUS  IS     WRK-FS-RKPFILE.                                 
008800                                                                          
008900     SELECT MRGFILE       ASSIGN TO UTS-S-MRGFILE                         
009000      ORGANIZATION IS     SEQUENTIAL                                      
009100      ACCESS MODE  IS     SEQUENTIAL                                      
009200      FILE STATUS  IS     WRK-FS-MRGFILE.                                 
009300                                                                          
009400*================================================================*        
009500*                  D A T A      D I V I S I O N                  *        
009600*================================================================*        
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900*                                                                         
010000 FD ATTFILE                                                               
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORD   IS STANDARD                                           
010300     BLOCK CONTAINS 00 RECORDS.                                           
010400 01 FD-REG-ATTFILE    PIC X(83).                                          
010500                                                                          
010600 FD RKPFILE                                                               
010700     RECORDING MODE IS F                                                  
010800     LABEL RECORD   IS STANDARD                                           
010900     BLOCK CONTAINS 00 RECORDS.                                           
011000 01 FD-REG-RKPFILE    PIC X(48).                                          
011100                                                                          
011200 FD MRGFILE                                                               
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORD   IS STANDARD                                           
011500     BLOCK CONTAINS 00 RECORDS.                                           
011600 01 FD-REG-MRGFILE    PIC X(92).                                          
011700                                                                          
011800*----------------------------------------------------------------*        
011900*                  WORKING-STORAGE SECTION                       *        
012000*----------------------------------------------------------------*        
012100 WORKING-STORAGE SECTION.                                                 
012200                                                                          
012300 77 WRK-ATT-REGS-COUNTER            PIC 9(05) COMP VALUE ZERO.            
012400 77 WRK-RKP-REGS-COUNTER            PIC 9(05) COMP VALUE ZERO.            
012500 77 WRK-MRG-REGS-COUNTER            PIC 9(05) COMP VALUE ZERO.            
012600 77 WRK-MATCHED-REGS-COUNTER        PIC 9(05) COMP VALUE ZERO.            
012700                                                                          
012800 77 WRK-ATT-EOF                     PIC X(03) VALUE SPACES.               
012900 77 WRK-RKP-EOF                     PIC X(03) VALUE SPACES.               
013000                                                                          
013100*DATA FOR ERROR LOG:                                                      
013200 01 WRK-ERROR-LOG.                                                        
013300    03 WRK-PROGRAM                  PIC X(08) VALUE                       
013400                                            'OTRC0001'  .                 
013500    03 WRK-ERROR-MSG                PIC X(30) VALUE SPACES.               
013600    03 WRK-ERROR-CODE               PIC X(30) VALUE SPACES.               
013700    03 WRK-ERROR-DATE               PIC X(10) VALUE SPACES.               
013800    03 WRK-ERROR-TIME               PIC X(08) VALUE SPACES.               
013900    03 FILLER                       PIC X(04) VALUE SPACES.               
014000                                                                          
014100*ABENDING PROGRAM:                                                        
014200 77 WRK-ABEND-PGM                   PIC X(08) VALUE                       
014300                                            'ABNDPGM'   .                 
014400                                                                          
014500 01 WRK-FILE-STATUS.                                                      
014600    03 WRK-FS-ATTFILE               PIC 9(02) VALUE ZEROS .               
014700    03 WRK-FS-RKPFILE               PIC 9(02) VALUE ZEROS .               
014800    03 WRK-FS-MRGFILE               PIC 9(02) VALUE ZEROS .               
014900                                                                          
015000 01 WRK-ATT-REG.                                                          
015100    COPY 'OTCATT01'.                                                      
015200                                                                          
015300 01 WRK-RKP-REG.                                                          
015400    COPY 'OTCRKP01'.                                                      
015500                                                                          
015600 01 WRK-MRG-REG.                                                          
015700    COPY 'OTCMRG01'.                                                      
015800                                                                          
015900*----------------------------------------------------------------*        
016000*   IN-MEMORY RECAP TABLE - LOADED ONCE FROM RKPFILE, THEN       *        
016100*   SEARCHED FOR EVERY ATTENDANCE RECORD. KEYED BY EMPLOYEE NAME *        
016200*   AND CANONICAL DATE. FIRST ENTRY STORED FOR A KEY WINS.       *        
016300*----------------------------------------------------------------*        
016400 01 WRK-REKAP-TABLE.                                                      
016500    05 WRK-RKP-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.            
016600    05 WRK-RKP-TBL-ENTRY OCCURS 1 TO 2000 TIMES                           
016700                          DEPENDING ON WRK-RKP-TBL-COUNT                  
016800                          INDEXED BY RKP-IDX.                             
016900       10 WRK-RKP-TBL-NAME          PIC X(30).                            
017000       10 WRK-RKP-TBL-DATE          PIC 9(08).                            
017100       10 WRK-RKP-TBL-HOURS         PIC S9(03)V99.                        
017200                                                                          
017300*----------------------------------------------------------------*        
017400*   COMBINED LOOKUP KEY - ONE MOVE BUILDS THE COMPARE KEY THAT   *        
017500*   THE SEARCH CONDITION TESTS AGAINST THE TABLE ENTRY.          *        
017600*----------------------------------------------------------------*        
017700 01 WRK-RKP-LOOKUP-KEY.                                                   
017800    05 WRK-RKP-LOOKUP-NAME          PIC X(30).                            
017900    05 WRK-RKP-LOOKUP-DATE          PIC 9(08).                            
018000 01 WRK-RKP-LOOKUP-KEY-ALT REDEFINES WRK-RKP-LOOKUP-KEY.                  
018100    05 WRK-RKP-LOOKUP-COMBINED      PIC X(38).                            
018200                                                                          
018300 77 WRK-LOOKUP-RESULT               PIC S9(03)V99 COMP VALUE ZERO.        
018400                                                                          
018500*----------------------------------------------------------------*        
018600*   DISTINCT-EMPLOYEE TABLE - NAME ONLY, FOR THE RUN REPORT.     *        
018700*----------------------------------------------------------------*        
018800 01 WRK-EMP-SEEN-TABLE.                                                   
018900    05 WRK-EMP-SEEN-COUNT           PIC 9(05) COMP VALUE ZERO.            
019000    05 WRK-EMP-SEEN-ENTRY OCCURS 1 TO 1000 TIMES                          
019100                           DEPENDING ON WRK-EMP-SEEN-COUNT                
019200                           INDEXED BY EMP-IDX.                            
019300       10 WRK-EMP-SEEN-NAME         PIC X(30).                            
019400                                                                          
019500 77 WRK-GRAND-TOTAL-OT-HOURS        PIC S9(07)V99 COMP VALUE ZERO.        
019600 77 WRK-MATCH-PERCENT                PIC 9(03)V9 VALUE ZERO.              
019700                                                                          
019800*----------------------------------------------------------------*        
019900*   ZERO-SUPPRESSED VIEW OF THE EMPLOYEE COUNT FOR THE BANNER.   *        
020000*----------------------------------------------------------------*        
020100 01 WRK-EMP-SEEN-COUNT-DISP         PIC 9(05) VALUE ZERO.                 
020200 01 WRK-EMP-SEEN-COUNT-DIGITS REDEFINES WRK-EMP-SEEN-COUNT-DISP.          
020300    05 WRK-ESC-DIGIT                PIC 9(01) OCCURS 5 TIMES.             
020400                                                                          
020500*----------------------------------------------------------------*        
020600*   EDITED VIEW OF THE MATCH PERCENT/O-T HOURS FOR THE BANNER.   *        
020700*----------------------------------------------------------------*        
020800 01 WRK-MATCH-PERCENT-DISP          PIC ZZ9.9.                            
020900 01 WRK-GRAND-TOTAL-OT-HOURS-DISP   PIC Z(06)9.99.                        
021000                                                                          
021100*----------------------------------------------------------------*        
021200*   DATE NORMALIZATION WORK AREA.                                *        
021300*----------------------------------------------------------------*        
021400 01 WRK-DATE-IN                     PIC X(10) VALUE SPACES.               
021500 01 WRK-DATE-VALID-SW               PIC X(01) VALUE 'N'.                  
021600    88 WRK-DATE-IS-VALID                     VALUE 'Y'.                   
021700 01 WRK-DATE-OUT                    PIC 9(08) VALUE ZERO.                 
021800 01 WRK-DATE-DD                     PIC 9(02) VALUE ZERO.                 
021900 01 WRK-DATE-MM                     PIC 9(02) VALUE ZERO.                 
022000 01 WRK-DATE-YYYY                   PIC 9(04) VALUE ZERO.                 
022100 01 WRK-DATE-TOK1                   PIC X(04) VALUE SPACES.               
022200 01 WRK-DATE-TOK2                   PIC X(04) VALUE SPACES.               
022300 01 WRK-DATE-TOK3                   PIC X(04) VALUE SPACES.               
022400                                                                          
022500 01 WRK-DATE-SCAN-TEXT              PIC X(10) VALUE SPACES.               
022600 01 WRK-DATE-SCAN-FIELDS REDEFINES WRK-DATE-SCAN-TEXT.                    
022700    05 WRK-DS-D1                    PIC X(02).                            
022800    05 WRK-DS-SEP1                  PIC X(01).                            
022900    05 WRK-DS-M1                    PIC X(02).                            
023000    05 WRK-DS-SEP2                  PIC X(01).                            
023100    05 WRK-DS-Y1                    PIC X(04).                            
023200                                                                          
023300*----------------------------------------------------------------*        
023400*   DURATION CONVERSION WORK AREA.                               *        
023500*----------------------------------------------------------------*        
023600 01 WRK-DUR-IN                      PIC X(08) VALUE SPACES.               
023700 01 WRK-DUR-PART1                   PIC X(05) VALUE SPACES.               
023800 01 WRK-DUR-PART2                   PIC X(05) VALUE SPACES.               
023900 01 WRK-DUR-PART3                   PIC X(05) VALUE SPACES.               
024000 01 WRK-DUR-WHOLE-TXT               PIC X(05) VALUE SPACES.               
024100 01 WRK-DUR-FRAC-TXT                PIC X(02) VALUE SPACES.               
024200 01 WRK-DUR-H                       PIC 9(05) VALUE ZERO.                 
024300 01 WRK-DUR-M                       PIC 9(02) VALUE ZERO.                 
024400 01 WRK-DUR-S                       PIC 9(02) VALUE ZERO.                 
024500 01 WRK-DUR-FRAC-NUM                PIC 9(02) COMP VALUE ZERO.            
024600 01 WRK-DUR-FRAC-SCALE              PIC 9(03) COMP VALUE 100.             
024700 01 WRK-DUR-OUT-HOURS               PIC S9(05)V99 COMP VALUE ZERO.        
024800                                                                          
024900*----------------------------------------------------------------*        
025000*   HOURS-TO-HH:MM FORMATTING WORK AREA.                         *        
025100*----------------------------------------------------------------*        
025200 01 WRK-HOURS-IN                    PIC S9(05)V99 COMP VALUE ZERO.        
025300 01 WRK-TOTAL-MINUTES               PIC S9(07) COMP VALUE ZERO.           
025400 01 WRK-HH-PART                     PIC 9(03) VALUE ZERO.                 
025500 01 WRK-MM-PART                     PIC 9(02) VALUE ZERO.                 
025600 01 WRK-HHMM-OUT                    PIC X(05) VALUE SPACES.               
025700                                                                          
025800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
025900 01 WRK-SYSTEM-DATE.                                                      
026000    03 YY                           PIC 9(02) VALUE ZEROS .               
026100    03 MM                           PIC 9(02) VALUE ZEROS .               
026200    03 DD                           PIC 9(02) VALUE ZEROS .               
026300*                                                                         
026400 01 WRK-DATE-FORMATTED.                                                   
026500    03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS .               
026600    03 FILLER                       PIC X(01) VALUE '-'   .               
026700    03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS .               
026800    03 FILLER                       PIC X(01) VALUE '-'   .               
026900    03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS .               
027000*                                                                         
027100 01 WRK-SYSTEM-TIME.                                                      
027200    03 HOUR                         PIC 9(02) VALUE ZEROS .               
027300    03 MINUTE                       PIC 9(02) VALUE ZEROS .               
027400    03 SECOND                       PIC 9(02) VALUE ZEROS .               
027500    03 HUNDREDTH                    PIC 9(02) VALUE ZEROS .               
027600*                                                                         
027700 01 WRK-TIME-FORMATTED.                                                   
027800    03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS .               
027900    03 FILLER                       PIC X(01) VALUE ':'.                  
028000    03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS .               
028100    03 FILLER                       PIC X(01) VALUE ':'.                  
028200    03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS .               
028300                                                                          
028400 01 WRK-WHEN-COMPILED.                                                    
028500    03 MM-COMPILED                  PIC X(02) VALUE SPACES.               
028600    03 FILLER                       PIC X(01) VALUE '/'.                  
028700    03 DD-COMPILED                  PIC X(02) VALUE SPACES.               
028800    03 FILLER                       PIC X(01) VALUE '/'.                  
028900    03 YY-COMPILED                  PIC X(02) VALUE SPACES.               
029000    03 HOUR-COMPILED                PIC X(02) VALUE SPACES.               
029100    03 FILLER                       PIC X(01) VALUE '-'.                  
029200    03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.               
029300    03 FILLER                       PIC X(01) VALUE '-'.                  
029400    03 SECOND-COMPILED              PIC X(02) VALUE SPACES.               
029500                                                                          
029600*================================================================*        
029700 PROCEDURE                       DIVISION.                                
029800*================================================================*        
029900*----------------------------------------------------------------*        
030000 0000-MAIN-PROCESS               SECTION.                                 
030100*----------------------------------------------------------------*        
030200     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
030300                                                                          
030400     PERFORM 1000-INITIALIZE.                                             
030500                                                                          
030600     PERFORM 2000-PROCESS-ATTENDANCE                                      
030700                               UNTIL WRK-ATT-EOF EQUAL 'END'.             
030800                                                                          
030900     PERFORM 3000-FINALIZE.                                               
031000*----------------------------------------------------------------*        
031100 0000-99-EXIT.                   EXIT.                                    
031200*----------------------------------------------------------------*        
031300*----------------------------------------------------------------*        
031400 1000-INITIALIZE                 SECTION.                                 
031500*----------------------------------------------------------------*        
031600     PERFORM 9000-GET-DATE-TIME.                                          
031700                                                                          
031800     INITIALIZE WRK-ATT-REG                                               
031900                WRK-RKP-REG                                               
032000                WRK-MRG-REG.                                              
032100                                                                          
032200     OPEN INPUT  ATTFILE                                                  
032300                 RKPFILE                                                  
032400          OUTPUT MRGFILE.                                                 
032500                                                                          
032600     MOVE 'OPEN FILE ATTFILE'    TO WRK-ERROR-MSG.                        
032700     PERFORM 8100-TEST-FS-ATTFILE.                                        
032800                                                                          
032900     MOVE 'OPEN FILE RKPFILE'    TO WRK-ERROR-MSG.                        
033000     PERFORM 8200-TEST-FS-RKPFILE.                                        
033100                                                                          
033200     MOVE 'OPEN FILE MRGFILE'    TO WRK-ERROR-MSG.                        
033300     PERFORM 8300-TEST-FS-MRGFILE.                                        
033400                                                                          
033500     PERFORM 1150-READ-REKAP.                                             
033600                                                                          
033700     PERFORM 1100-LOAD-REKAP-TABLE                                        
033800                               UNTIL WRK-RKP-EOF EQUAL 'END'.             
033900                                                                          
034000     PERFORM 2100-READ-ATTENDANCE.                                        
034100*----------------------------------------------------------------*        
034200 1000-99-EXIT.                   EXIT.                                    
034300*----------------------------------------------------------------*        
034400*----------------------------------------------------------------*        
034500 1100-LOAD-REKAP-TABLE           SECTION.                                 
034600*----------------------------------------------------------------*        
034700     PERFORM 1200-STORE-REKAP-ENTRY.                                      
034800                                                                          
034900     PERFORM 1150-READ-REKAP.                                             
035000*----------------------------------------------------------------*        
035100 1100-99-EXIT.                   EXIT.                                    
035200*----------------------------------------------------------------*        
035300*----------------------------------------------------------------*        
035400 1150-READ-REKAP                 SECTION.                                 
035500*----------------------------------------------------------------*        
035600     MOVE 'READING RKPFILE'      TO   WRK-ERROR-MSG.                      
035700                                                                          
035800     READ RKPFILE                INTO WRK-RKP-REG.                        
035900                                                                          
036000     PERFORM  8200-TEST-FS-RKPFILE.                                       
036100                                                                          
036200     IF WRK-FS-RKPFILE           EQUAL 10                                 
036300        MOVE 'END'               TO   WRK-RKP-EOF                         
036400     ELSE                                                                 
036500        ADD 1                    TO   WRK-RKP-REGS-COUNTER                
036600     END-IF.                                                              
036700*----------------------------------------------------------------*        
036800 1150-99-EXIT.                   EXIT.                                    
036900*----------------------------------------------------------------*        
037000*----------------------------------------------------------------*        
037100 1200-STORE-REKAP-ENTRY           SECTION.                                
037200*----------------------------------------------------------------*        
037300     MOVE RKP-DATE OF WRK-RKP-REG TO WRK-DATE-IN.                         
037400                                                                          
037500     PERFORM 7100-NORMALIZE-DATE.                                         
037600                                                                          
037700     IF WRK-DATE-IS-VALID                                                 
037800        AND RKP-EMP-NAME OF WRK-RKP-REG NOT EQUAL SPACES                  
037900                                                                          
038000        MOVE RKP-EMP-NAME OF WRK-RKP-REG                                  
038100                                 TO WRK-RKP-LOOKUP-NAME                   
038200        MOVE WRK-DATE-OUT        TO WRK-RKP-LOOKUP-DATE                   
038300                                                                          
038400        SET RKP-IDX              TO 1                                     
038500                                                                          
038600        SEARCH WRK-RKP-TBL-ENTRY                                          
038700           AT END                                                         
038800              IF WRK-RKP-TBL-COUNT LESS 2000                              
038900                 ADD 1           TO WRK-RKP-TBL-COUNT                     
039000                 SET RKP-IDX     TO WRK-RKP-TBL-COUNT                     
039100                 MOVE WRK-RKP-LOOKUP-NAME                                 
039200                                 TO WRK-RKP-TBL-NAME (RKP-IDX)            
039300                 MOVE WRK-RKP-LOOKUP-DATE                                 
039400                                 TO WRK-RKP-TBL-DATE (RKP-IDX)            
039500                 MOVE RKP-DURATION OF WRK-RKP-REG                         
039600                                 TO WRK-DUR-IN                            
039700                 PERFORM 7200-CONVERT-DURATION                            
039800                 MOVE WRK-DUR-OUT-HOURS                                   
039900                                 TO WRK-RKP-TBL-HOURS (RKP-IDX)           
040000              END-IF                                                      
040100           WHEN WRK-RKP-TBL-NAME (RKP-IDX) EQUAL                          
040200                                    WRK-RKP-LOOKUP-NAME                   
040300            AND WRK-RKP-TBL-DATE (RKP-IDX) EQUAL                          
040400                                    WRK-RKP-LOOKUP-DATE                   
040500              CONTINUE                                                    
040600        END-SEARCH                                                        
040700     END-IF.                                                              
040800*----------------------------------------------------------------*        
040900 1200-99-EXIT.                   EXIT.                                    
041000*----------------------------------------------------------------*        
041100*----------------------------------------------------------------*        
041200 2000-PROCESS-ATTENDANCE         SECTION.                                 
041300*----------------------------------------------------------------*        
041400     PERFORM 2200-LOOKUP-REKAP-TABLE.                                     
041500                                                                          
041600     PERFORM 2300-BUILD-MERGED-RECORD.                                    
041700                                                                          
041800     PERFORM 2400-WRITE-MERGED-OUT.                                       
041900                                                                          
042000     PERFORM 2500-ACCUM-RUN-STATS.                                        
042100                                                                          
042200     PERFORM 2100-READ-ATTENDANCE.                                        
042300*----------------------------------------------------------------*        
042400 2000-99-EXIT.                   EXIT.                                    
042500*----------------------------------------------------------------*        
042600*----------------------------------------------------------------*        
042700 2100-READ-ATTENDANCE            SECTION.                                 
042800*----------------------------------------------------------------*        
042900     MOVE 'READING ATTFILE'      TO   WRK-ERROR-MSG.                      
043000                                                                          
043100     READ ATTFILE                INTO WRK-ATT-REG.                        
043200                                                                          
043300     PERFORM  8100-TEST-FS-ATTFILE.                                       
043400                                                                          
043500     IF WRK-FS-ATTFILE           EQUAL 10                                 
043600        MOVE 'END'               TO   WRK-ATT-EOF                         
043700     ELSE                                                                 
043800        ADD 1                    TO   WRK-ATT-REGS-COUNTER                
043900     END-IF.                                                              
044000*----------------------------------------------------------------*        
044100 2100-99-EXIT.                   EXIT.                                    
044200*----------------------------------------------------------------*        
044300*----------------------------------------------------------------*        
044400 2200-LOOKUP-REKAP-TABLE         SECTION.                                 
044500*----------------------------------------------------------------*        
044600     MOVE ZERO                   TO WRK-LOOKUP-RESULT.                    
044700                                                                          
044800     MOVE ATT-DATE OF WRK-ATT-REG TO WRK-DATE-IN.                         
044900                                                                          
045000     PERFORM 7100-NORMALIZE-DATE.                                         
045100                                                                          
045200     IF WRK-DATE-IS-VALID                                                 
045300        AND ATT-EMP-NAME OF WRK-ATT-REG NOT EQUAL SPACES                  
045400                                                                          
045500        MOVE ATT-EMP-NAME OF WRK-ATT-REG                                  
045600                                 TO WRK-RKP-LOOKUP-NAME                   
045700        MOVE WRK-DATE-OUT        TO WRK-RKP-LOOKUP-DATE                   
045800                                                                          
045900        SET RKP-IDX              TO 1                                     
046000                                                                          
046100        SEARCH WRK-RKP-TBL-ENTRY                                          
046200           AT END                                                         
046300              CONTINUE                                                    
046400           WHEN WRK-RKP-TBL-NAME (RKP-IDX) EQUAL                          
046500                                    WRK-RKP-LOOKUP-NAME                   
046600            AND WRK-RKP-TBL-DATE (RKP-IDX) EQUAL                          
046700                                    WRK-RKP-LOOKUP-DATE                   
046800              MOVE WRK-RKP-TBL-HOURS (RKP-IDX)                            
046900                                 TO WRK-LOOKUP-RESULT                     
047000        END-SEARCH                                                        
047100     END-IF.                                                              
047200                                                                          
047300     PERFORM 2250-TRACK-DISTINCT-EMPLOYEE.                                
047400*----------------------------------------------------------------*        
047500 2200-99-EXIT.                   EXIT.                                    
047600*----------------------------------------------------------------*        
047700*----------------------------------------------------------------*        
047800 2250-TRACK-DISTINCT-EMPLOYEE    SECTION.                                 
047900*----------------------------------------------------------------*        
048000     IF ATT-EMP-NAME OF WRK-ATT-REG NOT EQUAL SPACES                      
048100                                                                          
048200        SET EMP-IDX              TO 1                                     
048300                                                                          
048400        SEARCH WRK-EMP-SEEN-ENTRY                                         
048500           AT END                                                         
048600              IF WRK-EMP-SEEN-COUNT LESS 1000                             
048700                 ADD 1           TO WRK-EMP-SEEN-COUNT                    
048800                 SET EMP-IDX     TO WRK-EMP-SEEN-COUNT                    
048900                 MOVE ATT-EMP-NAME OF WRK-ATT-REG                         
049000                                 TO WRK-EMP-SEEN-NAME (EMP-IDX)           
049100              END-IF                                                      
049200           WHEN WRK-EMP-SEEN-NAME (EMP-IDX) EQUAL                         
049300                              ATT-EMP-NAME OF WRK-ATT-REG                 
049400              CONTINUE                                                    
049500        END-SEARCH                                                        
049600     END-IF.                                                              
049700*----------------------------------------------------------------*        
049800 2250-99-EXIT.                   EXIT.                                    
049900*----------------------------------------------------------------*        
050000*----------------------------------------------------------------*        
050100 2300-BUILD-MERGED-RECORD        SECTION.                                 
050200*----------------------------------------------------------------*        
050300     MOVE ATT-EMP-NAME   OF WRK-ATT-REG                                   
050400                                 TO MRG-EMP-NAME   OF WRK-MRG-REG.        
050500     MOVE WRK-DATE-OUT           TO MRG-DATE       OF WRK-MRG-REG.        
050600                                                                          
050700     MOVE WRK-LOOKUP-RESULT      TO WRK-HOURS-IN.                         
050800     PERFORM 7300-FORMAT-HHMM.                                            
050900     MOVE WRK-HHMM-OUT           TO MRG-RKP-PIC    OF WRK-MRG-REG.        
051000                                                                          
051100     MOVE ATT-SHIFT      OF WRK-ATT-REG                                   
051200                                 TO MRG-SHIFT      OF WRK-MRG-REG.        
051300     MOVE ATT-WT-NORMAL  OF WRK-ATT-REG                                   
051400                                 TO MRG-WT-NORMAL  OF WRK-MRG-REG.        
051500     MOVE ATT-JOB-POS    OF WRK-ATT-REG                                   
051600                                 TO MRG-JOB-POS    OF WRK-MRG-REG.        
051700     MOVE WRK-LOOKUP-RESULT      TO MRG-RKP-HOURS  OF WRK-MRG-REG.        
051800*----------------------------------------------------------------*        
051900 2300-99-EXIT.                   EXIT.                                    
052000*----------------------------------------------------------------*        
052100*----------------------------------------------------------------*        
052200 2400-WRITE-MERGED-OUT           SECTION.                                 
052300*----------------------------------------------------------------*        
052400     MOVE 'WRITING MRGFILE'      TO    WRK-ERROR-MSG.                     
052500                                                                          
052600     MOVE  WRK-MRG-REG           TO    FD-REG-MRGFILE.                    
052700                                                                          
052800     WRITE FD-REG-MRGFILE.                                                
052900                                                                          
053000     PERFORM 8300-TEST-FS-MRGFILE.                                        
053100                                                                          
053200     IF WRK-FS-MRGFILE           EQUAL ZEROS                              
053300        ADD  1                   TO    WRK-MRG-REGS-COUNTER               
053400     END-IF.                                                              
053500*----------------------------------------------------------------*        
053600 2400-99-EXIT.                   EXIT.                                    
053700*----------------------------------------------------------------*        
053800*----------------------------------------------------------------*        
053900 2500-ACCUM-RUN-STATS            SECTION.                                 
054000*----------------------------------------------------------------*        
054100     IF WRK-LOOKUP-RESULT        GREATER ZERO                             
054200        ADD 1                    TO WRK-MATCHED-REGS-COUNTER              
054300     END-IF.                                                              
054400                                                                          
054500     ADD WRK-LOOKUP-RESULT       TO WRK-GRAND-TOTAL-OT-HOURS.             
054600*----------------------------------------------------------------*        
054700 2500-99-EXIT.                   EXIT.                                    
054800*----------------------------------------------------------------*        
054900*----------------------------------------------------------------*        
055000 3000-FINALIZE                   SECTION.                                 
055100*----------------------------------------------------------------*        
055200     CLOSE ATTFILE RKPFILE MRGFILE.                                       
055300                                                                          
055400     IF WRK-ATT-REGS-COUNTER     GREATER ZERO                             
055500        COMPUTE WRK-MATCH-PERCENT ROUNDED =                               
055600              (WRK-MATCHED-REGS-COUNTER * 100)                            
055700                                 / WRK-ATT-REGS-COUNTER                   
055800     ELSE                                                                 
055900        MOVE ZERO                TO WRK-MATCH-PERCENT                     
056000     END-IF.                                                              
056100                                                                          
056200     MOVE WRK-GRAND-TOTAL-OT-HOURS TO WRK-HOURS-IN.                       
056300     PERFORM 7300-FORMAT-HHMM.                                            
056400                                                                          
056500     MOVE WRK-EMP-SEEN-COUNT      TO WRK-EMP-SEEN-COUNT-DISP.             
056600     MOVE WRK-MATCH-PERCENT       TO WRK-MATCH-PERCENT-DISP.              
056700     MOVE WRK-GRAND-TOTAL-OT-HOURS TO                                     
056800          WRK-GRAND-TOTAL-OT-HOURS-DISP.                                  
056900                                                                          
057000     DISPLAY '***********************************'.                       
057100     DISPLAY '*   OVERTIME RECONCILIATION RUN    *'.                      
057200     DISPLAY '***********************************'.                       
057300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
057400     DISPLAY '*-----------------------------------*'.                     
057500     DISPLAY '*TOTAL RECORDS....:' WRK-ATT-REGS-COUNTER '*'.              
057600     DISPLAY '*MATCHED RECORDS..:' WRK-MATCHED-REGS-COUNTER               
057700     ' (' WRK-MATCH-PERCENT-DISP '%)' '*'.                                
057800     DISPLAY '*TOTAL EMPLOYEES..:' WRK-EMP-SEEN-COUNT-DISP '*'.           
057900     DISPLAY '*TOTAL O/T HOURS..:' WRK-GRAND-TOTAL-OT-HOURS-DISP          
058000     ' (' WRK-HHMM-OUT ')' '*'.                                           
058100     DISPLAY '*-----------------------------------*'.                     
058200     DISPLAY '*EXECUTED.........:' WRK-DATE-FORMATTED '*'.                
058300     DISPLAY '*..................' WRK-TIME-FORMATTED '*'.                
058400     DISPLAY '***********************************'.                       
058500                                                                          
058600     STOP RUN.                                                            
058700*----------------------------------------------------------------*        
058800 3000-99-EXIT.                   EXIT.                                    
058900*----------------------------------------------------------------*        
059000*----------------------------------------------------------------*        
059100 7100-NORMALIZE-DATE             SECTION.                                 
059200*----------------------------------------------------------------*        
059300     MOVE 'N'                    TO WRK-DATE-VALID-SW.                    
059400     MOVE ZERO                   TO WRK-DATE-OUT.                         
059500     MOVE SPACES                 TO WRK-DATE-SCAN-TEXT.                   
059600                                                                          
059700     IF WRK-DATE-IN              NOT EQUAL SPACES                         
059800        MOVE WRK-DATE-IN         TO WRK-DATE-SCAN-TEXT                    
059900                                                                          
060000        IF (WRK-DS-SEP1 EQUAL '/' OR WRK-DS-SEP1 EQUAL '-')               
060100           AND (WRK-DS-SEP2 EQUAL '/' OR WRK-DS-SEP2 EQUAL '-')           
060200           AND WRK-DS-D1 IS NUMERIC                                       
060300           AND WRK-DS-M1 IS NUMERIC                                       
060400           AND WRK-DS-Y1 IS NUMERIC                                       
060500                                                                          
060600           MOVE WRK-DS-D1        TO WRK-DATE-DD                           
060700           MOVE WRK-DS-M1        TO WRK-DATE-MM                           
060800           MOVE WRK-DS-Y1        TO WRK-DATE-YYYY                         
060900           PERFORM 7150-VALIDATE-DATE-PARTS                               
061000        END-IF                                                            
061100                                                                          
061200        IF NOT WRK-DATE-IS-VALID                                          
061300           PERFORM 7160-SCAN-DATE-VARIABLE                                
061400        END-IF                                                            
061500     END-IF.                                                              
061600*----------------------------------------------------------------*        
061700 7100-99-EXIT.                   EXIT.                                    
061800*----------------------------------------------------------------*        
061900*----------------------------------------------------------------*        
062000 7150-VALIDATE-DATE-PARTS        SECTION.                                 
062100*----------------------------------------------------------------*        
062200     IF WRK-DATE-MM GREATER ZERO AND WRK-DATE-MM NOT GREATER 12           
062300        AND WRK-DATE-DD GREATER ZERO                                      
062400        AND WRK-DATE-DD NOT GREATER 31                                    
062500        AND WRK-DATE-YYYY GREATER ZERO                                    
062600                                                                          
062700        COMPUTE WRK-DATE-OUT = WRK-DATE-YYYY * 10000                      
062800                              + WRK-DATE-MM * 100                         
062900                              + WRK-DATE-DD                               
063000        MOVE 'Y'                 TO WRK-DATE-VALID-SW                     
063100     END-IF.                                                              
063200*----------------------------------------------------------------*        
063300 7150-99-EXIT.                   EXIT.                                    
063400*----------------------------------------------------------------*        
063500*----------------------------------------------------------------*        
063600 7160-SCAN-DATE-VARIABLE         SECTION.                                 
063700*----------------------------------------------------------------*        
063800     MOVE SPACES                 TO WRK-DATE-TOK1                         
063900                                    WRK-DATE-TOK2                         
064000                                    WRK-DATE-TOK3.                        
064100                                                                          
064200     UNSTRING WRK-DATE-IN DELIMITED BY '/' OR '-'                         
064300              INTO WRK-DATE-TOK1 WRK-DATE-TOK2 WRK-DATE-TOK3.             
064400                                                                          
064500     IF WRK-DATE-TOK1 IS NUMERIC AND WRK-DATE-TOK2 IS NUMERIC             
064600        AND WRK-DATE-TOK3 IS NUMERIC                                      
064700                                                                          
064800        MOVE WRK-DATE-TOK1       TO WRK-DATE-DD                           
064900        MOVE WRK-DATE-TOK2       TO WRK-DATE-MM                           
065000        MOVE WRK-DATE-TOK3       TO WRK-DATE-YYYY                         
065100        PERFORM 7150-VALIDATE-DATE-PARTS                                  
065200     END-IF.                                                              
065300*----------------------------------------------------------------*        
065400 7160-99-EXIT.                   EXIT.                                    
065500*----------------------------------------------------------------*        
065600*----------------------------------------------------------------*        
065700 7200-CONVERT-DURATION           SECTION.                                 
065800*----------------------------------------------------------------*        
065900     MOVE ZERO                   TO WRK-DUR-OUT-HOURS.                    
066000     MOVE SPACES                 TO WRK-DUR-PART1                         
066100                                    WRK-DUR-PART2                         
066200                                    WRK-DUR-PART3.                        
066300                                                                          
066400     IF WRK-DUR-IN                NOT EQUAL SPACES                        
066500        UNSTRING WRK-DUR-IN DELIMITED BY ':'                              
066600                 INTO WRK-DUR-PART1 WRK-DUR-PART2 WRK-DUR-PART3           
066700                                                                          
066800        IF WRK-DUR-PART2          EQUAL SPACES                            
066900           PERFORM 7210-CONVERT-PLAIN-NUMBER                              
067000        ELSE                                                              
067100           PERFORM 7220-CONVERT-HMS                                       
067200        END-IF                                                            
067300     END-IF.                                                              
067400*----------------------------------------------------------------*        
067500 7200-99-EXIT.                   EXIT.                                    
067600*----------------------------------------------------------------*        
067700*----------------------------------------------------------------*        
067800 7210-CONVERT-PLAIN-NUMBER       SECTION.                                 
067900*----------------------------------------------------------------*        
068000     MOVE SPACES                 TO WRK-DUR-WHOLE-TXT                     
068100                                    WRK-DUR-FRAC-TXT.                     
068200                                                                          
068300     UNSTRING WRK-DUR-PART1 DELIMITED BY '.'                              
068400              INTO WRK-DUR-WHOLE-TXT WRK-DUR-FRAC-TXT.                    
068500                                                                          
068600     IF WRK-DUR-WHOLE-TXT IS NUMERIC                                      
068700        MOVE WRK-DUR-WHOLE-TXT   TO WRK-DUR-H                             
068800                                                                          
068900        IF WRK-DUR-FRAC-TXT      NOT EQUAL SPACES                         
069000           AND WRK-DUR-FRAC-TXT IS NUMERIC                                
069100                                                                          
069200           IF WRK-DUR-FRAC-TXT (2:1) EQUAL SPACE                          
069300              MOVE 10            TO WRK-DUR-FRAC-SCALE                    
069400           ELSE                                                           
069500              MOVE 100           TO WRK-DUR-FRAC-SCALE                    
069600           END-IF                                                         
069700                                                                          
069800           MOVE WRK-DUR-FRAC-TXT TO WRK-DUR-FRAC-NUM                      
069900           COMPUTE WRK-DUR-OUT-HOURS ROUNDED =                            
070000                 WRK-DUR-H                                                
070100               + (WRK-DUR-FRAC-NUM / WRK-DUR-FRAC-SCALE)                  
070200        ELSE                                                              
070300           MOVE WRK-DUR-H        TO WRK-DUR-OUT-HOURS                     
070400        END-IF                                                            
070500     END-IF.                                                              
070600*----------------------------------------------------------------*        
070700 7210-99-EXIT.                   EXIT.                                    
070800*----------------------------------------------------------------*        
070900*----------------------------------------------------------------*        
071000 7220-CONVERT-HMS                SECTION.                                 
071100*----------------------------------------------------------------*        
071200     IF WRK-DUR-PART1 IS NUMERIC AND WRK-DUR-PART2 IS NUMERIC             
071300        MOVE WRK-DUR-PART1       TO WRK-DUR-H                             
071400        MOVE WRK-DUR-PART2       TO WRK-DUR-M                             
071500                                                                          
071600        IF WRK-DUR-PART3         NOT EQUAL SPACES                         
071700           AND WRK-DUR-PART3 IS NUMERIC                                   
071800           MOVE WRK-DUR-PART3    TO WRK-DUR-S                             
071900        ELSE                                                              
072000           MOVE ZERO             TO WRK-DUR-S                             
072100        END-IF                                                            
072200                                                                          
072300        COMPUTE WRK-DUR-OUT-HOURS ROUNDED =                               
072400              WRK-DUR-H                                                   
072500            + (WRK-DUR-M / 60)                                            
072600            + (WRK-DUR-S / 3600)                                          
072700     END-IF.                                                              
072800*----------------------------------------------------------------*        
072900 7220-99-EXIT.                   EXIT.                                    
073000*----------------------------------------------------------------*        
073100*----------------------------------------------------------------*        
073200 7300-FORMAT-HHMM                SECTION.                                 
073300*----------------------------------------------------------------*        
073400     MOVE SPACES                 TO WRK-HHMM-OUT.                         
073500                                                                          
073600     IF WRK-HOURS-IN              NOT GREATER ZERO                        
073700        MOVE '00:00'             TO WRK-HHMM-OUT                          
073800     ELSE                                                                 
073900        COMPUTE WRK-TOTAL-MINUTES = WRK-HOURS-IN * 60                     
074000                                                                          
074100        DIVIDE WRK-TOTAL-MINUTES BY 60                                    
074200               GIVING WRK-HH-PART                                         
074300               REMAINDER WRK-MM-PART                                      
074400                                                                          
074500        STRING WRK-HH-PART       DELIMITED BY SIZE                        
074600               ':'                DELIMITED BY SIZE                       
074700               WRK-MM-PART       DELIMITED BY SIZE                        
074800               INTO WRK-HHMM-OUT                                          
074900     END-IF.                                                              
075000*----------------------------------------------------------------*        
075100 7300-99-EXIT.                   EXIT.                                    
075200*----------------------------------------------------------------*        
075300*----------------------------------------------------------------*        
075400 8100-TEST-FS-ATTFILE            SECTION.                                 
075500*----------------------------------------------------------------*        
075600     IF WRK-FS-ATTFILE           NOT EQUAL ZEROS AND 10                   
075700        MOVE WRK-FS-ATTFILE      TO  WRK-ERROR-CODE                       
075800        PERFORM 9999-CALL-ABEND-PGM                                       
075900     END-IF.                                                              
076000*----------------------------------------------------------------*        
076100 8100-99-EXIT.                   EXIT.                                    
076200*----------------------------------------------------------------*        
076300*----------------------------------------------------------------*        
076400 8200-TEST-FS-RKPFILE            SECTION.                                 
076500*----------------------------------------------------------------*        
076600     IF WRK-FS-RKPFILE           NOT EQUAL ZEROS AND 10                   
076700        MOVE WRK-FS-RKPFILE      TO  WRK-ERROR-CODE                       
076800        PERFORM 9999-CALL-ABEND-PGM                                       
076900     END-IF.                                                              
077000*----------------------------------------------------------------*        
077100 8200-99-EXIT.                   EXIT.                                    
077200*----------------------------------------------------------------*        
077300*----------------------------------------------------------------*        
077400 8300-TEST-FS-MRGFILE            SECTION.                                 
077500*----------------------------------------------------------------*        
077600     IF WRK-FS-MRGFILE           NOT EQUAL ZEROS                          
077700        MOVE WRK-FS-MRGFILE      TO  WRK-ERROR-CODE                       
077800        PERFORM 9999-CALL-ABEND-PGM                                       
077900     END-IF.                                                              
078000*----------------------------------------------------------------*        
078100 8300-99-EXIT.                   EXIT.                                    
078200*----------------------------------------------------------------*        
078300*----------------------------------------------------------------*        
078400 9000-GET-DATE-TIME              SECTION.                                 
078500*----------------------------------------------------------------*        
078600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
078700     MOVE YY                     TO YYYY-FORMATTED.                       
078800     MOVE MM                     TO MM-FORMATTED.                         
078900     MOVE DD                     TO DD-FORMATTED.                         
079000     ADD  2000                   TO YYYY-FORMATTED.                       
079100                                                                          
079200     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
079300     MOVE HOUR                   TO HOUR-FORMATTED.                       
079400     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
079500     MOVE SECOND                 TO SECOND-FORMATTED.                     
079600*----------------------------------------------------------------*        
079700 9000-99-EXIT.                   EXIT.                                    
079800*----------------------------------------------------------------*        
079900*----------------------------------------------------------------*        
080000 9999-CALL-ABEND-PGM             SECTION.                                 
080100*----------------------------------------------------------------*        
080200     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
080300     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
080400     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
080500*----------------------------------------------------------------*        
080600 9999-99-EXIT.                   EXIT.                                    
080700*----------------------------------------------------------------*        
